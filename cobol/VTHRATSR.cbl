000010*----------------------------------------------------------------------
000020* (c) 2003 VALUTATRADE DATA CENTER.  ALL RIGHTS RESERVED.
000030* ORIGINALLY DERIVED FROM THE OLD FUND-QUOTE LOOKUP SERVICE.
000040* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF VALUTATRADE.
000050* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000060* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000070*----------------------------------------------------------------------
000080* #IDENT  "@(#) vth/batch/VTHRATSR.cbl  $Revision: 1.11 $"
000090*----------------------------------------------------------------------
000100 
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     VTHRATSR.
000130 AUTHOR.         R T DAVENPORT.
000140 INSTALLATION.   VALUTATRADE DATA CENTER.
000150 DATE-WRITTEN.   05/09/94.
000160 DATE-COMPILED.
000170 SECURITY.       CONFIDENTIAL.
000180*----------------------------------------------------------------------
000190* CHANGE LOG
000200* DATE       WHO  REQUEST   DESCRIPTION
000210* ---------- ---- --------- ------------------------------------------
000220* 05/09/94   RTD  VTH-060   ORIGINAL, ADAPTED FROM THE OLD FUND   VTH-060 
000230*                           PRICE LOOKUP SERVICE -- SAME          VTH-060 
000240*                           READ/FOUND/NOT- FOUND SHAPE, TABLE-   VTH-060 
000250*                           DRIVEN NOW INSTEAD OF AN INDEXED QUOTEVTH-060 
000260*                           FILE.                                 VTH-060 
000270* 11/02/95   KLM  VTH-191   ADDED INVERSE-PAIR FALLBACK WHEN THE  VTH-191 
000280*                           DIRECT PAIR IS NOT CACHED.            VTH-191 
000290* 07/30/96   KLM  VTH-246   ADDED CACHE STALENESS CHECK AGAINST   VTH-246 
000300*                           THE HEADER LAST-REFRESH TIME,         VTH-246 
000310*                           300-SECOND THRESHOLD PER DATA ADMIN   VTH-246 
000320*                           MEMO 96-11.                           VTH-246 
000330* 09/22/97   KLM  VTH-303   DETAILED MODE (GET-RATE TXN) NOW      VTH-303 
000340*                           RETURNS THE INVERSE RATE AND MATCHED  VTH-303 
000350*                           TIMESTAMP FOR THE RATE REPORT.        VTH-303 
000360* 01/05/99   RTD  VTH-362   Y2K REVIEW -- STALENESS CHECK COMPARESVTH-362 
000370*                           TIME-OF-DAY ONLY AND ASSUMES SAME-DAY VTH-362 
000380*                           RUNS; FLAGGED AS A KNOWN LIMIT, NOT A VTH-362 
000390*                           Y2K DATE-WINDOW DEFECT.  NO CHANGE    VTH-362 
000400*                           MADE.                                 VTH-362 
000410* 06/14/01   PDN  VTH-412   NO FUNCTIONAL CHANGE, RECOMPILED UNDERVTH-412 
000420*                           NEW SHOP STANDARD COPYRIGHT BANNER.   VTH-412 
000430* 02/14/03   PDN  VTH-457   SAME-CURRENCY SHORT CIRCUIT (FROM =   VTH-457 
000440*                           TO) RETURNS RATE 1.0 WITHOUT TOUCHING VTH-457 
000450*                           THE CACHE, PER AUDIT FINDING 2003-011.VTH-457 
000460*----------------------------------------------------------------------
000470 
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.   VALUTATRADE-3090.
000510 OBJECT-COMPUTER.   VALUTATRADE-3090.
000520 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000530 
000540 DATA DIVISION.
000550 WORKING-STORAGE SECTION.
000560*----------------------------------------------------------------------
000570* STALENESS THRESHOLD (SECONDS) -- SHOP-STANDARD CONFIGURABLE VALUE
000580*----------------------------------------------------------------------
000590 77  WS-STALE-SECONDS              PIC 9(05) COMP VALUE 300.
000600 
000610 01  WS-WORK-AREAS.
000620     05  WS-FROM-CODE              PIC X(05).
000630     05  WS-TO-CODE                PIC X(05).
000640     05  WS-CURR-VALID-FLAG        PIC X(01).
000650         88  WS-CURR-IS-VALID           VALUE "Y".
000660     05  WS-CUR-ENTRY-DUMMY.
000670         10  FILLER                PIC X(20).
000680         10  FILLER                PIC X(01).
000690         10  FILLER                PIC X(20).
000700         10  FILLER                PIC X(20).
000710         10  FILLER                PIC 9(13)V9(02).
000720     05  WS-FOUND-FLAG             PIC X(01).
000730         88  WS-FOUND                   VALUE "Y".
000740     05  WS-REVERSE-RATE           PIC S9(07)V9(08).
000750     05  WS-RATE-EDIT              PIC ZZZ9.99.
000760     05  WS-INVERSE-EDIT           PIC ZZZ9.999999.
000770     05  FILLER                    PIC X(06).
000780 
000790*----------------------------------------------------------------------
000800* TIME-OF-DAY ARITHMETIC FOR THE STALENESS CHECK (SEE Y2K NOTE ABOVE)
000810* REDEFINES 1 OF 3 -- BREAKS THE ISO TIMESTAMP HH:MM:SS OUT OF THE
000820* CACHE HEADER'S LAST-REFRESH FIELD.
000830*----------------------------------------------------------------------
000840 01  WS-REFRESH-COPY               PIC X(20).
000850 01  WS-REFRESH-PARTS REDEFINES WS-REFRESH-COPY.
000860     05  FILLER                    PIC X(11).
000870     05  WS-REFRESH-HH             PIC 9(02).
000880     05  FILLER                    PIC X(01).
000890     05  WS-REFRESH-MM             PIC 9(02).
000900     05  FILLER                    PIC X(01).
000910     05  WS-REFRESH-SS             PIC 9(02).
000920     05  FILLER                    PIC X(01).
000930 
000940*----------------------------------------------------------------------
000950* REDEFINES 2 OF 3 -- CURRENT TIME-OF-DAY FROM ACCEPT ... FROM TIME
000960* (HHMMSSHH).
000970*----------------------------------------------------------------------
000980 01  WS-CURRENT-TIME               PIC 9(08).
000990 01  WS-CURRENT-TIME-PARTS REDEFINES WS-CURRENT-TIME.
001000     05  WS-CURR-HH                PIC 9(02).
001010     05  WS-CURR-MM                PIC 9(02).
001020     05  WS-CURR-SS                PIC 9(02).
001030     05  WS-CURR-HH100             PIC 9(02).
001040 
001050 01  WS-REFRESH-SECS               PIC 9(07) COMP.
001060 01  WS-CURRENT-SECS               PIC 9(07) COMP.
001070 01  WS-ELAPSED-SECS               PIC S9(07) COMP.
001080 01  WS-RATE-IDX-SAVE              PIC 9(04) COMP.
001090 
001100 LINKAGE SECTION.
001110 01  LK-RATE-FROM                  PIC X(05).
001120 01  LK-RATE-TO                    PIC X(05).
001130 01  LK-RATE-MODE                  PIC X(01).
001140     88  LK-RATE-MODE-DETAIL            VALUE "D".
001150     88  LK-RATE-MODE-SIMPLE            VALUE "S".
001160 01  LK-RATE-VALUE                 PIC S9(07)V9(08).
001170 01  LK-RATE-VALUE-X REDEFINES LK-RATE-VALUE
001180                                   PIC X(15).
001190 01  LK-RATE-INVERSE               PIC S9(07)V9(08).
001200 01  LK-RATE-TIMESTAMP             PIC X(20).
001210 01  LK-RATE-STALE-FLAG            PIC X(01).
001220     88  LK-RATE-IS-STALE               VALUE "Y".
001230     88  LK-RATE-NOT-STALE              VALUE "N".
001240 COPY VTHRAT.
001250 COPY VTHWRK.
001260 
001270 PROCEDURE DIVISION USING LK-RATE-FROM
001280                          LK-RATE-TO
001290                          LK-RATE-MODE
001300                          LK-RATE-VALUE
001310                          LK-RATE-INVERSE
001320                          LK-RATE-TIMESTAMP
001330                          LK-RATE-STALE-FLAG
001340                          WS-RATE-TABLE
001350                          VTH-CALL-WORK.
001360  0100-MAIN.
001370      SET VTH-CW-RESULT-OK  TO TRUE.
001380      SET LK-RATE-NOT-STALE TO TRUE.
001390      MOVE ZERO   TO LK-RATE-VALUE LK-RATE-INVERSE.
001400      MOVE "N/A"  TO LK-RATE-TIMESTAMP.
001410      MOVE LK-RATE-FROM TO WS-FROM-CODE.
001420      MOVE LK-RATE-TO   TO WS-TO-CODE.
001430      PERFORM 0200-VALIDATE-CODES THRU 0200-EXIT.
001440      IF VTH-CW-RESULT-ERROR
001450          GO TO 0900-EXIT.
001460      IF WS-FROM-CODE = WS-TO-CODE
001470          MOVE 1 TO LK-RATE-VALUE
001480          MOVE 1 TO LK-RATE-INVERSE
001490          MOVE "N/A" TO LK-RATE-TIMESTAMP
001500          IF LK-RATE-MODE-DETAIL
001510              PERFORM 0800-WRITE-RATE-REPORT THRU 0800-EXIT
001520          END-IF
001530          GO TO 0900-EXIT.
001540      PERFORM 0300-CHECK-STALENESS THRU 0300-EXIT.
001550      PERFORM 0400-FIND-DIRECT-PAIR THRU 0400-EXIT.
001560      IF WS-FOUND
001570          GO TO 0700-BUILD-DETAIL.
001580      PERFORM 0500-FIND-INVERSE-PAIR THRU 0500-EXIT.
001590      IF VTH-CW-RESULT-ERROR
001600          GO TO 0900-EXIT.
001610      IF WS-FOUND
001620          GO TO 0700-BUILD-DETAIL.
001630      MOVE "RateNotFound" TO VTH-CW-ERROR-TYPE.
001640      STRING "no cached rate for " DELIMITED BY SIZE
001650             WS-FROM-CODE           DELIMITED BY SPACE
001660             " -> "                 DELIMITED BY SIZE
001670             WS-TO-CODE             DELIMITED BY SPACE
001680             ", run an UPDATE-RATES batch" DELIMITED BY SIZE
001690             INTO VTH-CW-ERROR-MSG.
001700      SET VTH-CW-RESULT-ERROR TO TRUE.
001710      GO TO 0900-EXIT.
001720 
001730  0700-BUILD-DETAIL.
001740      IF LK-RATE-VALUE = ZERO
001750          MOVE ZERO TO LK-RATE-INVERSE
001760      ELSE
001770          COMPUTE LK-RATE-INVERSE ROUNDED = 1 / LK-RATE-VALUE
001780      END-IF.
001790      IF LK-RATE-MODE-DETAIL
001800          PERFORM 0800-WRITE-RATE-REPORT THRU 0800-EXIT
001810      END-IF.
001820      GO TO 0900-EXIT.
001830 
001840  0800-WRITE-RATE-REPORT.
001850      MOVE LK-RATE-VALUE   TO WS-RATE-EDIT.
001860      STRING "Rate " DELIMITED BY SIZE
001870             LK-RATE-FROM    DELIMITED BY SPACE
001880             " -> "         DELIMITED BY SIZE
001890             LK-RATE-TO      DELIMITED BY SPACE
001900             ": "           DELIMITED BY SIZE
001910             WS-RATE-EDIT    DELIMITED BY SIZE
001920             " (updated: "  DELIMITED BY SIZE
001930             LK-RATE-TIMESTAMP DELIMITED BY SIZE
001940             ")"             DELIMITED BY SIZE
001950             INTO VTH-CW-REPORT-ENTRY (1).
001960      MOVE LK-RATE-INVERSE TO WS-INVERSE-EDIT.
001970      STRING "Inverse rate " DELIMITED BY SIZE
001980             LK-RATE-TO       DELIMITED BY SPACE
001990             " -> "          DELIMITED BY SIZE
002000             LK-RATE-FROM     DELIMITED BY SPACE
002010             ": "            DELIMITED BY SIZE
002020             WS-INVERSE-EDIT  DELIMITED BY SIZE
002030             INTO VTH-CW-REPORT-ENTRY (2).
002040      MOVE 2 TO VTH-CW-REPORT-COUNT.
002050      IF LK-RATE-IS-STALE
002060          MOVE "Warning: rate cache is stale" TO
002070                  VTH-CW-REPORT-ENTRY (3)
002080          MOVE 3 TO VTH-CW-REPORT-COUNT
002090      END-IF.
002100  0800-EXIT.
002110      EXIT.
002120 
002130  0200-VALIDATE-CODES.
002140      CALL "VTHCURSR" USING WS-FROM-CODE WS-CURR-VALID-FLAG
002150              WS-CUR-ENTRY-DUMMY.
002160      IF NOT WS-CURR-IS-VALID
002170          MOVE "CurrencyNotFound" TO VTH-CW-ERROR-TYPE
002180          STRING "unknown currency code " DELIMITED BY SIZE
002190                 LK-RATE-FROM        DELIMITED BY SPACE
002200                 INTO VTH-CW-ERROR-MSG
002210          SET VTH-CW-RESULT-ERROR TO TRUE
002220          GO TO 0200-EXIT
002230      END-IF.
002240      CALL "VTHCURSR" USING WS-TO-CODE WS-CURR-VALID-FLAG
002250              WS-CUR-ENTRY-DUMMY.
002260      IF NOT WS-CURR-IS-VALID
002270          MOVE "CurrencyNotFound" TO VTH-CW-ERROR-TYPE
002280          STRING "unknown currency code " DELIMITED BY SIZE
002290                 LK-RATE-TO          DELIMITED BY SPACE
002300                 INTO VTH-CW-ERROR-MSG
002310          SET VTH-CW-RESULT-ERROR TO TRUE
002320      END-IF.
002330  0200-EXIT.
002340      EXIT.
002350 
002360  0300-CHECK-STALENESS.
002370*    TIME-OF-DAY COMPARISON ONLY -- SEE Y2K NOTE IN THE HEADER.
002380      MOVE WS-LAST-REFRESH TO WS-REFRESH-COPY.
002390      IF WS-REFRESH-COPY = SPACES OR LOW-VALUES
002400          SET LK-RATE-IS-STALE TO TRUE
002410          GO TO 0300-EXIT
002420      END-IF.
002430      COMPUTE WS-REFRESH-SECS =
002440              (WS-REFRESH-HH * 3600) + (WS-REFRESH-MM * 60)
002450              + WS-REFRESH-SS.
002460      ACCEPT WS-CURRENT-TIME FROM TIME.
002470      COMPUTE WS-CURRENT-SECS =
002480              (WS-CURR-HH * 3600) + (WS-CURR-MM * 60) + WS-CURR-SS.
002490      COMPUTE WS-ELAPSED-SECS = WS-CURRENT-SECS - WS-REFRESH-SECS.
002500      IF WS-ELAPSED-SECS < 0 OR WS-ELAPSED-SECS > WS-STALE-SECONDS
002510          SET LK-RATE-IS-STALE TO TRUE
002520      END-IF.
002530  0300-EXIT.
002540      EXIT.
002550 
002560  0400-FIND-DIRECT-PAIR.
002570      MOVE "N" TO WS-FOUND-FLAG.
002580      SET WS-RATE-IDX TO 1.
002590      SEARCH WS-RATE-ENTRY
002600          AT END
002610              MOVE "N" TO WS-FOUND-FLAG
002620          WHEN WS-RATE-IDX <= WS-RATE-COUNT AND
002630               WS-RATE-FROM (WS-RATE-IDX) = WS-FROM-CODE AND
002640               WS-RATE-TO   (WS-RATE-IDX) = WS-TO-CODE
002650              MOVE "Y" TO WS-FOUND-FLAG
002660              MOVE WS-RATE-VALUE (WS-RATE-IDX)     TO LK-RATE-VALUE
002670              MOVE WS-RATE-UPDATED-AT (WS-RATE-IDX)
002680                                                    TO LK-RATE-TIMESTAMP
002690      END-SEARCH.
002700  0400-EXIT.
002710      EXIT.
002720 
002730  0500-FIND-INVERSE-PAIR.
002740      MOVE "N" TO WS-FOUND-FLAG.
002750      SET WS-RATE-IDX TO 1.
002760      SEARCH WS-RATE-ENTRY
002770          AT END
002780              MOVE "N" TO WS-FOUND-FLAG
002790          WHEN WS-RATE-IDX <= WS-RATE-COUNT AND
002800               WS-RATE-FROM (WS-RATE-IDX) = WS-TO-CODE AND
002810               WS-RATE-TO   (WS-RATE-IDX) = WS-FROM-CODE
002820              MOVE WS-RATE-VALUE (WS-RATE-IDX) TO WS-REVERSE-RATE
002830              IF WS-REVERSE-RATE = ZERO
002840                  MOVE "RateInvertError" TO VTH-CW-ERROR-TYPE
002850                  MOVE "cannot invert a zero cached rate"
002860                                        TO VTH-CW-ERROR-MSG
002870                  SET VTH-CW-RESULT-ERROR TO TRUE
002880              ELSE
002890                  MOVE "Y" TO WS-FOUND-FLAG
002900                  COMPUTE LK-RATE-VALUE ROUNDED =
002910                          1 / WS-REVERSE-RATE
002920                  MOVE WS-RATE-UPDATED-AT (WS-RATE-IDX)
002930                                        TO LK-RATE-TIMESTAMP
002940              END-IF
002950      END-SEARCH.
002960  0500-EXIT.
002970      EXIT.
002980 
002990  0900-EXIT.
003000      EXIT PROGRAM.
