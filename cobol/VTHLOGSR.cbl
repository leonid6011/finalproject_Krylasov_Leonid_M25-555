000010*----------------------------------------------------------------------
000020* (c) 2003 VALUTATRADE DATA CENTER.  ALL RIGHTS RESERVED.
000030* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF VALUTATRADE.
000040* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000050* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000060*----------------------------------------------------------------------
000070* #IDENT  "@(#) vth/batch/VTHLOGSR.cbl  $Revision: 1.8 $"
000080*----------------------------------------------------------------------
000090 
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VTHLOGSR.
000120 AUTHOR.         K L MERCER.
000130 INSTALLATION.   VALUTATRADE DATA CENTER.
000140 DATE-WRITTEN.   07/30/96.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL.
000170*----------------------------------------------------------------------
000180* CHANGE LOG
000190* DATE       WHO  REQUEST   DESCRIPTION
000200* ---------- ---- --------- ------------------------------------------
000210* 07/30/96   KLM  VTH-248   ORIGINAL -- SPLIT OUT OF VTHREGSR SO  VTH-248 
000220*                           ONE SUBPROGRAM HANDLES REGISTRATION   VTH-248 
000230*                           AND A SEPARATE ONE HANDLES            VTH-248 
000240*                           LOGIN/LOGOUT.                         VTH-248 
000250* 09/22/97   KLM  VTH-305   LOGOUT NOW A SEPARATE ENTRY POINT     VTH-305 
000260*                           INSTEAD OF A TXN-ACTION SWITCH IN     VTH-305 
000270*                           VTHMAIN.                              VTH-305 
000280* 01/05/99   RTD  VTH-364   Y2K REVIEW -- NO DATE FIELDS COMPARED VTH-364 
000290*                           IN THIS PROGRAM, NOTHING TO REMEDIATE.VTH-364 
000300* 06/14/01   PDN  VTH-414   NO FUNCTIONAL CHANGE, RECOMPILED UNDERVTH-414 
000310*                           NEW SHOP STANDARD COPYRIGHT BANNER.   VTH-414 
000320* 02/14/03   PDN  VTH-459   PASSWORD CHECK NOW GOES THROUGH THE   VTH-459 
000330*                           SHARED VTHHASH SUBPROGRAM, SAME DIGESTVTH-459 
000340*                           ROUTINE USED AT REGISTRATION TIME.    VTH-459 
000350*----------------------------------------------------------------------
000360 
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER.   VALUTATRADE-3090.
000400 OBJECT-COMPUTER.   VALUTATRADE-3090.
000410 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000420 
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450 01  WS-WORK-AREAS.
000460     05  WS-USERNAME               PIC X(20).
000470     05  WS-PASSWORD               PIC X(20).
000480     05  WS-DIGEST                 PIC X(64).
000490     05  WS-FOUND-FLAG             PIC X(01).
000500         88  WS-FOUND                   VALUE "Y".
000510     05  WS-MATCH-IDX              PIC 9(04) COMP.
000520     05  FILLER                    PIC X(10).
000530 
000540 LINKAGE SECTION.
000550 COPY VTHTXN.
000560 COPY VTHUSR.
000570 COPY VTHWRK.
000580 COPY VTHLOG.
000590 
000600 PROCEDURE DIVISION USING VTH-TRANSACTION-RECORD
000610                          WS-USER-TABLE
000620                          VTH-CALL-WORK
000630                          VTH-LOG-FIELDS.
000640  0100-MAIN.
000650      SET VTH-CW-RESULT-OK TO TRUE.
000660      MOVE SPACES TO VTH-LOG-FIELDS.
000670      MOVE VTH-TXN-USERNAME TO WS-USERNAME VTH-LOG-USER.
000680      MOVE VTH-TXN-PASSWORD TO WS-PASSWORD.
000690      IF VTH-TXN-IS-LOGOUT
000700          MOVE "LOGOUT" TO VTH-LOG-ACTION
000710          PERFORM 0500-DO-LOGOUT THRU 0500-EXIT
000720          GO TO 0900-EXIT.
000730      MOVE "LOGIN" TO VTH-LOG-ACTION.
000740      PERFORM 0200-FIND-USER-BY-NAME THRU 0200-EXIT.
000750      IF VTH-CW-RESULT-OK
000760          PERFORM 0300-VERIFY-PASSWORD THRU 0300-EXIT.
000770      IF VTH-CW-RESULT-ERROR
000780          MOVE "ERROR" TO VTH-LOG-RESULT
000790          MOVE VTH-CW-ERROR-TYPE TO VTH-LOG-ERR-TYPE
000800          MOVE VTH-CW-ERROR-MSG  TO VTH-LOG-ERR-MSG
000810          GO TO 0900-EXIT.
000820      PERFORM 0400-DO-LOGIN THRU 0400-EXIT.
000830      MOVE "OK   " TO VTH-LOG-RESULT.
000840      GO TO 0900-EXIT.
000850 
000860  0200-FIND-USER-BY-NAME.
000870      MOVE "N" TO WS-FOUND-FLAG.
000880      SET WS-USER-IDX TO 1.
000890      SEARCH WS-USER-ENTRY
000900          AT END
000910              MOVE "N" TO WS-FOUND-FLAG
000920          WHEN WS-USER-IDX <= WS-USER-COUNT AND
000930               WS-USER-NAME (WS-USER-IDX) = WS-USERNAME
000940              MOVE "Y" TO WS-FOUND-FLAG
000950              SET WS-MATCH-IDX TO WS-USER-IDX
000960      END-SEARCH.
000970      IF NOT WS-FOUND
000980          MOVE "AuthError" TO VTH-CW-ERROR-TYPE
000990          MOVE "user not found" TO VTH-CW-ERROR-MSG
001000          SET VTH-CW-RESULT-ERROR TO TRUE
001010      END-IF.
001020  0200-EXIT.
001030      EXIT.
001040 
001050  0300-VERIFY-PASSWORD.
001060      CALL "VTHHASH" USING WS-PASSWORD WS-USER-SALT (WS-MATCH-IDX)
001070              WS-DIGEST.
001080      IF WS-DIGEST NOT = WS-USER-HASH (WS-MATCH-IDX)
001090          MOVE "AuthError" TO VTH-CW-ERROR-TYPE
001100          MOVE "wrong password" TO VTH-CW-ERROR-MSG
001110          SET VTH-CW-RESULT-ERROR TO TRUE
001120      END-IF.
001130  0300-EXIT.
001140      EXIT.
001150 
001160  0400-DO-LOGIN.
001170      MOVE WS-USER-ID (WS-MATCH-IDX) TO VTH-CW-CURRENT-USER-ID.
001180      SET VTH-CW-IS-LOGGED-IN TO TRUE.
001190      STRING "Login OK for " DELIMITED BY SIZE
001200             WS-USERNAME     DELIMITED BY SPACE
001210             INTO VTH-CW-REPORT-LINE-1.
001220      MOVE 1 TO VTH-CW-REPORT-COUNT.
001230  0400-EXIT.
001240      EXIT.
001250 
001260  0500-DO-LOGOUT.
001270      MOVE ZERO TO VTH-CW-CURRENT-USER-ID.
001280      SET VTH-CW-NOT-LOGGED-IN TO TRUE.
001290      MOVE "Logged out" TO VTH-CW-REPORT-LINE-1.
001300      MOVE 1 TO VTH-CW-REPORT-COUNT.
001310      MOVE "OK   " TO VTH-LOG-RESULT.
001320  0500-EXIT.
001330      EXIT.
001340 
001350  0900-EXIT.
001360      EXIT PROGRAM.
