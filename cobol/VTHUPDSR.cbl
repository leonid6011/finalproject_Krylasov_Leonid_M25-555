000010*----------------------------------------------------------------------
000020* (c) 2003 VALUTATRADE DATA CENTER.  ALL RIGHTS RESERVED.
000030* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF VALUTATRADE.
000040* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000050* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000060*----------------------------------------------------------------------
000070* #IDENT  "@(#) vth/batch/VTHUPDSR.cbl  $Revision: 1.14 $"
000080*----------------------------------------------------------------------
000090 
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VTHUPDSR.
000120 AUTHOR.         K L MERCER.
000130 INSTALLATION.   VALUTATRADE DATA CENTER.
000140 DATE-WRITTEN.   09/22/97.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL.
000170*----------------------------------------------------------------------
000180* CHANGE LOG
000190* DATE       WHO  REQUEST   DESCRIPTION
000200* ---------- ---- --------- ------------------------------------------
000210* 09/22/97   KLM  VTH-301   ORIGINAL, ADAPTED FROM THE OLD FUND-  VTH-301 
000220*                           QUOTE UPDATE SERVICE -- REPLACES THE  VTH-301 
000230*                           INDEXED READ/DELETE/WRITE UPSERT WITH VTH-301 
000240*                           A TABLE SEARCH AGAINST THE IN-MEMORY  VTH-301 
000250*                           RATE CACHE, SAME NEWER-WINS SHAPE.    VTH-301 
000260* 03/14/98   KLM  VTH-355   ADDED VTH-HISTORY-RECORD APPEND FOR   VTH-355 
000270*                           RECONCILIATION PER FINANCE REQUEST.   VTH-355 
000280* 01/05/99   RTD  VTH-368   Y2K REVIEW -- TIMESTAMP COMPARE IS A  VTH-368 
000290*                           STRING COMPARE ON AN ISO-8601 FIELD,  VTH-368 
000300*                           4-DIGIT YEAR ALREADY IN USE, NOTHING  VTH-368 
000310*                           TO REMEDIATE.                         VTH-368 
000320* 06/14/01   PDN  VTH-418   NO FUNCTIONAL CHANGE, RECOMPILED UNDERVTH-418 
000330*                           NEW SHOP STANDARD COPYRIGHT BANNER.   VTH-418 
000340* 02/14/03   PDN  VTH-463   ADDED PER-SOURCE FETCHED COUNTS AND ANVTH-463 
000350*                           ERROR COUNT TO THE UPDATE-SUMMARY     VTH-463 
000360*                           REPORT PER AUDIT FINDING 2003-014.    VTH-463 
000370* 11/03/04   HGV  VTH-463   RE-OPENED -- VTH-463 CLOSED IN 2003   VTH-463 
000380*                           BUT ONLY THE TWO AGGREGATE FETCHED/   VTH-463 
000390*                           ERROR COUNTS WERE EVER ADDED.  THE    VTH-463 
000400*                           PER-SOURCE BREAKDOWN THE REQUEST      VTH-463 
000410*                           ACTUALLY ASKED FOR NEVER GOT WRITTEN. VTH-463 
000420*                           0300-MERGE-ONE-QUOTE NOW TALLIES A WS-VTH-463 
000430*                           SOURCE-TABLE ENTRY PER DISTINCT IN-   VTH-463 
000440*                           QUOTE-SOURCE AND 0600-WRITE-UPDATE-   VTH-463 
000450*                           REPORT PRINTS ONE LINE PER SOURCE     VTH-463 
000460*                           AHEAD OF THE TOTALS.                  VTH-463 
000470*----------------------------------------------------------------------
000480 
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.   VALUTATRADE-3090.
000520 OBJECT-COMPUTER.   VALUTATRADE-3090.
000530 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT RATE-QUOTES ASSIGN TO RATEQUOT
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS QUOTE-FILE-STATUS.
000590     SELECT RATE-HISTORY ASSIGN TO RATEHIST
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS HIST-FILE-STATUS.
000620 
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  RATE-QUOTES
000660     LABEL RECORDS ARE STANDARD.
000670 01  IN-QUOTE-RECORD.
000680     05  IN-QUOTE-FROM             PIC X(05).
000690     05  IN-QUOTE-TO               PIC X(05).
000700     05  IN-QUOTE-RATE             PIC S9(7)V9(8).
000710     05  IN-QUOTE-UPDATED-AT       PIC X(20).
000720     05  IN-QUOTE-SOURCE           PIC X(20).
000730     05  FILLER                    PIC X(20).
000740 
000750 FD  RATE-HISTORY
000760     LABEL RECORDS ARE STANDARD.
000770 COPY VTHHIS.
000780 
000790 WORKING-STORAGE SECTION.
000800 01  FILE-STATUS-GROUP.
000810     05  QUOTE-FILE-STATUS         PIC X(02).
000820         88  QUOTE-FILE-OK              VALUE "00".
000830         88  QUOTE-FILE-EOF             VALUE "10".
000840     05  HIST-FILE-STATUS          PIC X(02).
000850         88  HIST-FILE-OK               VALUE "00".
000860 
000870 01  WS-WORK-AREAS.
000880     05  WS-MATCH-IDX              PIC 9(04) COMP.
000890     05  WS-MATCH-FOUND-FLAG       PIC X(01).
000900         88  WS-MATCH-FOUND             VALUE "Y".
000910     05  WS-IS-NEWER-FLAG          PIC X(01).
000920         88  WS-IS-NEWER                VALUE "Y".
000930     05  WS-FETCHED-COUNT          PIC 9(05) COMP.
000940     05  WS-WRITTEN-COUNT          PIC 9(05) COMP.
000950     05  WS-ERROR-COUNT            PIC 9(05) COMP.
000960     05  WS-TODAY                  PIC 9(08).
000970     05  WS-TODAY-PARTS REDEFINES WS-TODAY.
000980         10  WS-TODAY-YYYY         PIC 9(04).
000990         10  WS-TODAY-MM           PIC 9(02).
001000         10  WS-TODAY-DD           PIC 9(02).
001010     05  WS-NOW                    PIC 9(08).
001020     05  WS-NOW-PARTS REDEFINES WS-NOW.
001030         10  WS-NOW-HH             PIC 9(02).
001040         10  WS-NOW-MM             PIC 9(02).
001050         10  WS-NOW-SS             PIC 9(02).
001060         10  WS-NOW-HH-REST        PIC 9(02).
001070     05  WS-RUN-TIMESTAMP          PIC X(20).
001080     05  WS-COUNT-EDIT             PIC ZZZZ9.
001090     05  FILLER                    PIC X(10).
001100 
001110*----------------------------------------------------------------------
001120* WS-SOURCE-TABLE -- ONE ENTRY PER DISTINCT QUOTE SOURCE SEEN THIS
001130* RUN (REUTERS, BLOOMBERG, IN-HOUSE DESK FEED, WHATEVER IS ON THE
001140* INCOMING FILE), ADDED VTH-463 SO THE UPDATE-SUMMARY REPORT CAN
001150* BREAK FETCHED/ ERROR COUNTS OUT BY SOURCE INSTEAD OF ONE BLENDED
001160* NUMBER FOR THE WHOLE RUN.
001170*----------------------------------------------------------------------
001180 01  WS-SOURCE-TABLE.
001190     05  WS-SOURCE-COUNT           PIC 9(02) COMP.
001200     05  WS-SOURCE-ENTRY OCCURS 20 TIMES
001210                         INDEXED BY WS-SRC-IDX.
001220         10  WS-SOURCE-NAME        PIC X(20).
001230         10  WS-SOURCE-FETCHED     PIC 9(05) COMP.
001240         10  WS-SOURCE-ERRORS      PIC 9(05) COMP.
001250 01  WS-SRC-FOUND-FLAG            PIC X(01).
001260     88  WS-SRC-FOUND                  VALUE "Y".
001270 01  WS-SRC-FETCH-EDIT            PIC ZZZZ9.
001280 01  WS-SRC-ERROR-EDIT            PIC ZZZZ9.
001290 
001300 LINKAGE SECTION.
001310 COPY VTHTXN.
001320 COPY VTHRAT.
001330 COPY VTHWRK.
001340 COPY VTHLOG.
001350 
001360 PROCEDURE DIVISION USING VTH-TRANSACTION-RECORD
001370                          WS-RATE-TABLE
001380                          VTH-CALL-WORK
001390                          VTH-LOG-FIELDS.
001400  0100-MAIN.
001410      SET VTH-CW-RESULT-OK TO TRUE.
001420      MOVE SPACES TO VTH-LOG-FIELDS.
001430      MOVE "UPDATE-RATES" TO VTH-LOG-ACTION.
001440      MOVE ZERO TO WS-FETCHED-COUNT WS-WRITTEN-COUNT WS-ERROR-COUNT.
001450      MOVE ZERO TO WS-SOURCE-COUNT.
001460      PERFORM 0150-STAMP-RUN-TIMESTAMP THRU 0150-EXIT.
001470      OPEN INPUT RATE-QUOTES.
001480      IF NOT QUOTE-FILE-OK AND NOT QUOTE-FILE-EOF
001490          MOVE "RatesFileError" TO VTH-CW-ERROR-TYPE
001500          MOVE "unable to open rate quotes file" TO VTH-CW-ERROR-MSG
001510          SET VTH-CW-RESULT-ERROR TO TRUE
001520          MOVE "ERROR" TO VTH-LOG-RESULT
001530          GO TO 0900-EXIT.
001540      OPEN EXTEND RATE-HISTORY.
001550      PERFORM 0200-READ-QUOTE THRU 0200-EXIT.
001560      PERFORM 0300-MERGE-ONE-QUOTE THRU 0300-EXIT
001570              UNTIL QUOTE-FILE-EOF.
001580      CLOSE RATE-QUOTES RATE-HISTORY.
001590      MOVE WS-RUN-TIMESTAMP TO WS-LAST-REFRESH.
001600      SET WS-RATE-TABLE-CHANGED TO TRUE.
001610      PERFORM 0600-WRITE-UPDATE-REPORT THRU 0600-EXIT.
001620      MOVE "OK   " TO VTH-LOG-RESULT.
001630  0900-EXIT.
001640      EXIT PROGRAM.
001650 
001660  0150-STAMP-RUN-TIMESTAMP.
001670      ACCEPT WS-TODAY FROM DATE YYYYMMDD.
001680      ACCEPT WS-NOW FROM TIME.
001690      STRING WS-TODAY-YYYY   DELIMITED BY SIZE
001700             "-"             DELIMITED BY SIZE
001710             WS-TODAY-MM     DELIMITED BY SIZE
001720             "-"             DELIMITED BY SIZE
001730             WS-TODAY-DD     DELIMITED BY SIZE
001740             "T"             DELIMITED BY SIZE
001750             WS-NOW-HH       DELIMITED BY SIZE
001760             ":"             DELIMITED BY SIZE
001770             WS-NOW-MM       DELIMITED BY SIZE
001780             ":"             DELIMITED BY SIZE
001790             WS-NOW-SS       DELIMITED BY SIZE
001800             "Z"             DELIMITED BY SIZE
001810             INTO WS-RUN-TIMESTAMP.
001820  0150-EXIT.
001830      EXIT.
001840 
001850  0200-READ-QUOTE.
001860      READ RATE-QUOTES.
001870  0200-EXIT.
001880      EXIT.
001890 
001900  0300-MERGE-ONE-QUOTE.
001910      ADD 1 TO WS-FETCHED-COUNT.
001920      PERFORM 0350-FIND-OR-ADD-SOURCE THRU 0350-EXIT.
001930      ADD 1 TO WS-SOURCE-FETCHED (WS-SRC-IDX).
001940      PERFORM 0400-FIND-CACHED-PAIR THRU 0400-EXIT.
001950      PERFORM 0500-DECIDE-NEWER THRU 0500-EXIT.
001960      IF WS-IS-NEWER
001970          IF WS-MATCH-FOUND
001980              MOVE IN-QUOTE-RATE TO WS-RATE-VALUE (WS-MATCH-IDX)
001990              MOVE IN-QUOTE-UPDATED-AT TO
002000                      WS-RATE-UPDATED-AT (WS-MATCH-IDX)
002010              MOVE IN-QUOTE-SOURCE TO WS-RATE-SOURCE (WS-MATCH-IDX)
002020          ELSE
002030              ADD 1 TO WS-RATE-COUNT
002040              SET WS-RATE-IDX TO WS-RATE-COUNT
002050              MOVE IN-QUOTE-FROM TO WS-RATE-FROM (WS-RATE-IDX)
002060              MOVE IN-QUOTE-TO   TO WS-RATE-TO (WS-RATE-IDX)
002070              MOVE IN-QUOTE-RATE TO WS-RATE-VALUE (WS-RATE-IDX)
002080              MOVE IN-QUOTE-UPDATED-AT TO
002090                      WS-RATE-UPDATED-AT (WS-RATE-IDX)
002100              MOVE IN-QUOTE-SOURCE TO WS-RATE-SOURCE (WS-RATE-IDX)
002110          END-IF
002120          ADD 1 TO WS-WRITTEN-COUNT
002130          PERFORM 0550-APPEND-HISTORY THRU 0550-EXIT
002140      ELSE
002150          ADD 1 TO WS-ERROR-COUNT
002160          ADD 1 TO WS-SOURCE-ERRORS (WS-SRC-IDX)
002170      END-IF.
002180      PERFORM 0200-READ-QUOTE THRU 0200-EXIT.
002190  0300-EXIT.
002200      EXIT.
002210 
002220* LOOKS UP IN-QUOTE-SOURCE IN WS-SOURCE-TABLE, ADDING A NEW ENTRY
002230* THE FIRST TIME A GIVEN SOURCE NAME TURNS UP ON THIS RUN, SO
002240* 0300-MERGE-ONE-QUOTE ALWAYS HAS A WS-SRC-IDX TO TALLY AGAINST.
002250  0350-FIND-OR-ADD-SOURCE.
002260      MOVE "N" TO WS-SRC-FOUND-FLAG.
002270      SET WS-SRC-IDX TO 1.
002280      SEARCH WS-SOURCE-ENTRY
002290          AT END
002300              MOVE "N" TO WS-SRC-FOUND-FLAG
002310          WHEN WS-SRC-IDX <= WS-SOURCE-COUNT AND
002320               WS-SOURCE-NAME (WS-SRC-IDX) = IN-QUOTE-SOURCE
002330              MOVE "Y" TO WS-SRC-FOUND-FLAG.
002340      IF NOT WS-SRC-FOUND
002350          ADD 1 TO WS-SOURCE-COUNT
002360          SET WS-SRC-IDX TO WS-SOURCE-COUNT
002370          MOVE IN-QUOTE-SOURCE TO WS-SOURCE-NAME (WS-SRC-IDX)
002380          MOVE ZERO TO WS-SOURCE-FETCHED (WS-SRC-IDX)
002390          MOVE ZERO TO WS-SOURCE-ERRORS (WS-SRC-IDX)
002400      END-IF.
002410  0350-EXIT.
002420      EXIT.
002430 
002440  0400-FIND-CACHED-PAIR.
002450      MOVE "N" TO WS-MATCH-FOUND-FLAG.
002460      SET WS-RATE-IDX TO 1.
002470      SEARCH WS-RATE-ENTRY
002480          AT END
002490              MOVE "N" TO WS-MATCH-FOUND-FLAG
002500          WHEN WS-RATE-IDX <= WS-RATE-COUNT AND
002510               WS-RATE-FROM (WS-RATE-IDX) = IN-QUOTE-FROM AND
002520               WS-RATE-TO (WS-RATE-IDX) = IN-QUOTE-TO
002530              MOVE "Y" TO WS-MATCH-FOUND-FLAG
002540              SET WS-MATCH-IDX TO WS-RATE-IDX
002550  0400-EXIT.
002560      EXIT.
002570 
002580  0500-DECIDE-NEWER.
002590      MOVE "N" TO WS-IS-NEWER-FLAG.
002600      IF IN-QUOTE-UPDATED-AT = SPACES
002610          MOVE "N" TO WS-IS-NEWER-FLAG
002620          GO TO 0500-EXIT.
002630      IF NOT WS-MATCH-FOUND
002640          MOVE "Y" TO WS-IS-NEWER-FLAG
002650          GO TO 0500-EXIT.
002660      IF WS-RATE-UPDATED-AT (WS-MATCH-IDX) = SPACES
002670          MOVE "Y" TO WS-IS-NEWER-FLAG
002680          GO TO 0500-EXIT.
002690      IF IN-QUOTE-UPDATED-AT > WS-RATE-UPDATED-AT (WS-MATCH-IDX)
002700          MOVE "Y" TO WS-IS-NEWER-FLAG.
002710  0500-EXIT.
002720      EXIT.
002730 
002740  0550-APPEND-HISTORY.
002750      STRING IN-QUOTE-FROM       DELIMITED BY SPACE
002760             "_"                 DELIMITED BY SIZE
002770             IN-QUOTE-TO         DELIMITED BY SPACE
002780             "_"                 DELIMITED BY SIZE
002790             IN-QUOTE-UPDATED-AT DELIMITED BY SIZE
002800             INTO VTH-HIST-ID.
002810      MOVE IN-QUOTE-FROM       TO VTH-HIST-FROM-CURRENCY.
002820      MOVE IN-QUOTE-TO         TO VTH-HIST-TO-CURRENCY.
002830      MOVE IN-QUOTE-RATE       TO VTH-HIST-RATE.
002840      MOVE IN-QUOTE-UPDATED-AT TO VTH-HIST-TIMESTAMP.
002850      MOVE IN-QUOTE-SOURCE     TO VTH-HIST-SOURCE.
002860      WRITE VTH-HISTORY-RECORD.
002870  0550-EXIT.
002880      EXIT.
002890 
002900  0600-WRITE-UPDATE-REPORT.
002910      SET VTH-CW-RPT-IDX TO 1.
002920      PERFORM 0650-WRITE-ONE-SOURCE-LINE THRU 0650-EXIT
002930              VARYING WS-SRC-IDX FROM 1 BY 1
002940              UNTIL WS-SRC-IDX > WS-SOURCE-COUNT.
002950      MOVE WS-FETCHED-COUNT TO WS-COUNT-EDIT.
002960      STRING "Rates update: fetched " DELIMITED BY SIZE
002970             WS-COUNT-EDIT      DELIMITED BY SIZE
002980             INTO VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX).
002990      SET VTH-CW-RPT-IDX UP BY 1.
003000      MOVE WS-WRITTEN-COUNT TO WS-COUNT-EDIT.
003010      STRING "Written/updated: " DELIMITED BY SIZE
003020             WS-COUNT-EDIT      DELIMITED BY SIZE
003030             INTO VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX).
003040      SET VTH-CW-RPT-IDX UP BY 1.
003050      STRING "Last refresh: " DELIMITED BY SIZE
003060             WS-RUN-TIMESTAMP DELIMITED BY SIZE
003070             INTO VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX).
003080      SET VTH-CW-RPT-IDX UP BY 1.
003090      MOVE WS-ERROR-COUNT TO WS-COUNT-EDIT.
003100      STRING "Errors: " DELIMITED BY SIZE
003110             WS-COUNT-EDIT DELIMITED BY SIZE
003120             INTO VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX).
003130      SET VTH-CW-RPT-IDX UP BY 1.
003140      IF WS-ERROR-COUNT > ZERO
003150          MOVE "Completed with errors" TO
003160                  VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX)
003170          SET VTH-CW-RPT-IDX UP BY 1
003180      END-IF.
003190      SET VTH-CW-RPT-IDX DOWN BY 1.
003200      MOVE VTH-CW-RPT-IDX TO VTH-CW-REPORT-COUNT.
003210  0600-EXIT.
003220      EXIT.
003230 
003240* ONE LINE PER SOURCE, WRITTEN AHEAD OF THE RUN TOTALS BELOW SO A
003250* READER SEES WHICH FEED HAD THE PROBLEM BEFORE THE BLENDED COUNT.
003260  0650-WRITE-ONE-SOURCE-LINE.
003270      MOVE WS-SOURCE-FETCHED (WS-SRC-IDX) TO WS-SRC-FETCH-EDIT.
003280      MOVE WS-SOURCE-ERRORS (WS-SRC-IDX)  TO WS-SRC-ERROR-EDIT.
003290      STRING "Source " DELIMITED BY SIZE
003300             WS-SOURCE-NAME (WS-SRC-IDX) DELIMITED BY SPACE
003310             ": fetched "     DELIMITED BY SIZE
003320             WS-SRC-FETCH-EDIT DELIMITED BY SIZE
003330             ", errors "      DELIMITED BY SIZE
003340             WS-SRC-ERROR-EDIT DELIMITED BY SIZE
003350             INTO VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX).
003360      SET VTH-CW-RPT-IDX UP BY 1.
003370  0650-EXIT.
003380      EXIT.
