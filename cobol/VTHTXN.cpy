000010*--------------------------------------------------------------
000020* VTHTXN   -  TRANSACTION REQUEST RECORD LAYOUT
000030*          -  ONE ROW PER COMMAND ON THE VTH-TRANSACTIONS FILE
000040*--------------------------------------------------------------
000050* MAINTENANCE HISTORY
000060* 1994-01-25 RTD  ORIGINAL LAYOUT, REGISTER/LOGIN/BUY/SELL ONLY
000070* 1997-09-25 KLM  ADDED GET-RATE AND UPDATE-RATES PER VTH-301
000080* 2001-06-14 PDN  ADDED SHOW-RATES AND TXN-TOP PER VTH-410
000090*--------------------------------------------------------------
000100 
000110 01  VTH-TRANSACTION-RECORD.
000120     05  VTH-TXN-ACTION           PIC X(16).
000130         88  VTH-TXN-IS-REGISTER       VALUE 'REGISTER'.
000140         88  VTH-TXN-IS-LOGIN          VALUE 'LOGIN'.
000150         88  VTH-TXN-IS-LOGOUT         VALUE 'LOGOUT'.
000160         88  VTH-TXN-IS-PORTFOLIO      VALUE 'PORTFOLIO'.
000170         88  VTH-TXN-IS-BUY            VALUE 'BUY'.
000180         88  VTH-TXN-IS-SELL           VALUE 'SELL'.
000190         88  VTH-TXN-IS-GET-RATE       VALUE 'GET-RATE'.
000200         88  VTH-TXN-IS-UPDATE-RATES   VALUE 'UPDATE-RATES'.
000210         88  VTH-TXN-IS-SHOW-RATES     VALUE 'SHOW-RATES'.
000220     05  VTH-TXN-USERNAME         PIC X(20).
000230     05  VTH-TXN-PASSWORD         PIC X(20).
000240     05  VTH-TXN-CURRENCY         PIC X(05).
000250     05  VTH-TXN-AMOUNT           PIC S9(11)V9(4).
000260     05  VTH-TXN-AMOUNT-X REDEFINES VTH-TXN-AMOUNT
000270                                  PIC X(15).
000280     05  VTH-TXN-BASE             PIC X(05).
000290     05  VTH-TXN-TOP              PIC 9(04).
000300     05  FILLER                   PIC X(04).
