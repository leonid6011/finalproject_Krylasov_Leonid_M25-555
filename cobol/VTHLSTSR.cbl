000010*----------------------------------------------------------------------
000020* (c) 2003 VALUTATRADE DATA CENTER.  ALL RIGHTS RESERVED.
000030* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF VALUTATRADE.
000040* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000050* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000060*----------------------------------------------------------------------
000070* #IDENT  "@(#) vth/batch/VTHLSTSR.cbl  $Revision: 1.10 $"
000080*----------------------------------------------------------------------
000090 
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VTHLSTSR.
000120 AUTHOR.         K L MERCER.
000130 INSTALLATION.   VALUTATRADE DATA CENTER.
000140 DATE-WRITTEN.   09/22/97.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL.
000170*----------------------------------------------------------------------
000180* CHANGE LOG
000190* DATE       WHO  REQUEST   DESCRIPTION
000200* ---------- ---- --------- ------------------------------------------
000210* 09/22/97   KLM  VTH-302   ORIGINAL -- REPLACES THE OLD SCREEN-  VTH-302 
000220*                           BASED ONE-FUND-AT-A-TIME PRICE LOOKUP VTH-302 
000230*                           WITH A SINGLE-PASS LISTING PRINTED FORVTH-302 
000240*                           THE WHOLE FILTERED SET OF CACHED      VTH-302 
000250*                           PAIRS.                                VTH-302 
000260* 03/02/98   KLM  VTH-356   ADDED THE BASE-CURRENCY FILTER.       VTH-356 
000270* 09/10/98   KLM  VTH-360   ADDED TOP-N SORT-BY-RATE MODE PER     VTH-360 
000280*                           FRONT OFFICE REQUEST FOR A LEADER     VTH-360 
000290*                           BOARD VIEW.                           VTH-360 
000300* 01/05/99   RTD  VTH-369   Y2K REVIEW -- NO DATE FIELDS SORTED ORVTH-369 
000310*                           COMPARED HERE, NOTHING TO REMEDIATE.  VTH-369 
000320* 06/14/01   PDN  VTH-419   NO FUNCTIONAL CHANGE, RECOMPILED UNDERVTH-419 
000330*                           NEW SHOP STANDARD COPYRIGHT BANNER.   VTH-419 
000340* 02/14/03   PDN  VTH-464   EMPTY-CACHE AND NO-SURVIVORS CASES NOWVTH-464 
000350*                           REPORT DISTINCT ADVISORY MESSAGES PER VTH-464 
000360*                           AUDIT FINDING 2003-015.               VTH-464 
000370* 11/03/04   HGV  VTH-514   0700-WRITE-ONE-PAIR WAS CUTTING THE   VTH-514 
000380*                           LISTING OFF AT 11 PAIR LINES BECAUSE  VTH-514 
000390*                           THE SHARED REPORT AREA ONLY HELD 12   VTH-514 
000400*                           LINES -- A CACHE WITH MORE MATCHING   VTH-514 
000410*                           PAIRS THAN THAT JUST LOST THE REST    VTH-514 
000420*                           WITH NO NOTICE. VTHWRK NOW CARRIES 50 VTH-514 
000430*                           REPORT LINES, AND THIS PROGRAM PRINTS VTH-514 
000440*                           A COUNT OF WHATEVER STILL DOESN'T FIT VTH-514 
000450*                           INSTEAD OF DROPPING IT QUIETLY.       VTH-514 
000460*----------------------------------------------------------------------
000470 
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.   VALUTATRADE-3090.
000510 OBJECT-COMPUTER.   VALUTATRADE-3090.
000520 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000530 
000540 DATA DIVISION.
000550 WORKING-STORAGE SECTION.
000560 01  WS-WORK-AREAS.
000570     05  WS-CUR-FILTER             PIC X(05).
000580     05  WS-BASE-FILTER            PIC X(05).
000590     05  WS-TOP-N                  PIC 9(04).
000600     05  WS-EMPTY-CACHE-FLAG       PIC X(01).
000610         88  WS-CACHE-IS-EMPTY          VALUE "Y".
000620     05  WS-RATE-EDIT              PIC ZZZ9.99.
000630     05  WS-SKIPPED-COUNT          PIC 9(02) COMP.
000640     05  WS-SKIP-EDIT              PIC Z9.
000650 
000660* ------------------------------------------------------------------
000670* FILTERED-AND-SORTED WORK TABLE -- HOLDS THE SURVIVORS OF THE
000680* CURRENCY/BASE FILTER BEFORE THE BUBBLE SORT REORDERS THEM.
000690* ------------------------------------------------------------------
000700 01  WS-FILTER-TABLE.
000710     05  WS-FILT-COUNT             PIC 9(04) COMP.
000720     05  WS-FILT-ENTRY OCCURS 200 TIMES
000730             INDEXED BY WS-FILT-IDX.
000740         10  WS-FILT-FROM          PIC X(05).
000750         10  WS-FILT-TO            PIC X(05).
000760         10  WS-FILT-RATE          PIC S9(7)V9(8).
000770 
000780 01  WS-SORT-AREAS.
000790     05  WS-SORT-OUTER             PIC 9(04) COMP.
000800     05  WS-SORT-INNER             PIC 9(04) COMP.
000810     05  WS-SORT-LIMIT             PIC 9(04) COMP.
000820     05  WS-SORT-SWAP-FLAG         PIC X(01).
000830         88  WS-SORT-DID-SWAP           VALUE "Y".
000840     05  WS-HOLD-FROM              PIC X(05).
000850     05  WS-HOLD-TO                PIC X(05).
000860     05  WS-HOLD-RATE              PIC S9(7)V9(8).
000870     05  FILLER                    PIC X(10).
000880 
000890 LINKAGE SECTION.
000900 COPY VTHTXN.
000910 COPY VTHRAT.
000920 COPY VTHWRK.
000930 
000940 PROCEDURE DIVISION USING VTH-TRANSACTION-RECORD
000950                          WS-RATE-TABLE
000960                          VTH-CALL-WORK.
000970  0100-MAIN.
000980      SET VTH-CW-RESULT-OK TO TRUE.
000990      MOVE VTH-TXN-CURRENCY TO WS-CUR-FILTER.
001000      MOVE VTH-TXN-BASE     TO WS-BASE-FILTER.
001010      MOVE VTH-TXN-TOP      TO WS-TOP-N.
001020      MOVE ZERO TO WS-FILT-COUNT.
001030      MOVE "N" TO WS-EMPTY-CACHE-FLAG.
001040      IF WS-RATE-COUNT = ZERO
001050          MOVE "Y" TO WS-EMPTY-CACHE-FLAG
001060          MOVE "Rates cache is empty" TO VTH-CW-REPORT-ENTRY (1)
001070          MOVE 1 TO VTH-CW-REPORT-COUNT
001080          GO TO 0900-EXIT.
001090      PERFORM 0200-FILTER-PAIRS THRU 0200-EXIT
001100              VARYING WS-RATE-IDX FROM 1 BY 1
001110              UNTIL WS-RATE-IDX > WS-RATE-COUNT.
001120      IF WS-FILT-COUNT = ZERO
001130          MOVE "No matching rate pairs found" TO
001140                  VTH-CW-REPORT-ENTRY (1)
001150          MOVE 1 TO VTH-CW-REPORT-COUNT
001160          GO TO 0900-EXIT.
001170      IF WS-TOP-N > ZERO
001180          PERFORM 0400-SORT-BY-RATE-DESC THRU 0400-EXIT
001190          IF WS-TOP-N < WS-FILT-COUNT
001200              MOVE WS-TOP-N TO WS-FILT-COUNT
001210          END-IF
001220      ELSE
001230          PERFORM 0500-SORT-BY-NAME-ASC THRU 0500-EXIT
001240      END-IF.
001250      PERFORM 0600-WRITE-RATES-REPORT THRU 0600-EXIT.
001260  0900-EXIT.
001270      EXIT PROGRAM.
001280 
001290  0200-FILTER-PAIRS.
001300      MOVE "N" TO WS-SORT-SWAP-FLAG.
001310      IF WS-CUR-FILTER NOT = SPACES
001320          IF WS-RATE-FROM (WS-RATE-IDX) NOT = WS-CUR-FILTER AND
001330             WS-RATE-TO (WS-RATE-IDX) NOT = WS-CUR-FILTER
001340              GO TO 0200-EXIT
001350          END-IF
001360      END-IF.
001370      IF WS-BASE-FILTER NOT = SPACES
001380          IF WS-RATE-TO (WS-RATE-IDX) NOT = WS-BASE-FILTER
001390              GO TO 0200-EXIT
001400          END-IF
001410      END-IF.
001420      ADD 1 TO WS-FILT-COUNT.
001430      SET WS-FILT-IDX TO WS-FILT-COUNT.
001440      MOVE WS-RATE-FROM (WS-RATE-IDX)  TO WS-FILT-FROM (WS-FILT-IDX).
001450      MOVE WS-RATE-TO (WS-RATE-IDX)    TO WS-FILT-TO (WS-FILT-IDX).
001460      MOVE WS-RATE-VALUE (WS-RATE-IDX) TO WS-FILT-RATE (WS-FILT-IDX).
001470  0200-EXIT.
001480      EXIT.
001490 
001500* ------------------------------------------------------------------
001510* 0400/0500 -- CLASSIC BUBBLE SORT, SHOP STANDARD FOR SMALL IN-
001520* MEMORY WORK TABLES (SEE ALSO THE FUND-RANK REPORT SORT).
001530* ------------------------------------------------------------------
001540  0400-SORT-BY-RATE-DESC.
001550      MOVE WS-FILT-COUNT TO WS-SORT-LIMIT.
001560      SUBTRACT 1 FROM WS-SORT-LIMIT.
001570      PERFORM 0410-OUTER-PASS THRU 0410-EXIT
001580              VARYING WS-SORT-OUTER FROM 1 BY 1
001590              UNTIL WS-SORT-OUTER > WS-SORT-LIMIT.
001600  0400-EXIT.
001610      EXIT.
001620 
001630  0410-OUTER-PASS.
001640      MOVE "N" TO WS-SORT-SWAP-FLAG.
001650      PERFORM 0420-INNER-COMPARE THRU 0420-EXIT
001660              VARYING WS-SORT-INNER FROM 1 BY 1
001670              UNTIL WS-SORT-INNER > WS-SORT-LIMIT.
001680      IF NOT WS-SORT-DID-SWAP
001690          MOVE WS-SORT-LIMIT TO WS-SORT-OUTER
001700      END-IF.
001710  0410-EXIT.
001720      EXIT.
001730 
001740  0420-INNER-COMPARE.
001750      SET WS-FILT-IDX TO WS-SORT-INNER.
001760      IF WS-FILT-RATE (WS-FILT-IDX) < WS-FILT-RATE (WS-FILT-IDX + 1)
001770          PERFORM 0430-SWAP-ENTRIES THRU 0430-EXIT
001780          MOVE "Y" TO WS-SORT-SWAP-FLAG
001790      END-IF.
001800  0420-EXIT.
001810      EXIT.
001820 
001830  0430-SWAP-ENTRIES.
001840      MOVE WS-FILT-FROM (WS-FILT-IDX) TO WS-HOLD-FROM.
001850      MOVE WS-FILT-TO (WS-FILT-IDX)   TO WS-HOLD-TO.
001860      MOVE WS-FILT-RATE (WS-FILT-IDX) TO WS-HOLD-RATE.
001870      MOVE WS-FILT-FROM (WS-FILT-IDX + 1) TO WS-FILT-FROM (WS-FILT-IDX).
001880      MOVE WS-FILT-TO (WS-FILT-IDX + 1)   TO WS-FILT-TO (WS-FILT-IDX).
001890      MOVE WS-FILT-RATE (WS-FILT-IDX + 1) TO WS-FILT-RATE (WS-FILT-IDX).
001900      MOVE WS-HOLD-FROM TO WS-FILT-FROM (WS-FILT-IDX + 1).
001910      MOVE WS-HOLD-TO   TO WS-FILT-TO (WS-FILT-IDX + 1).
001920      MOVE WS-HOLD-RATE TO WS-FILT-RATE (WS-FILT-IDX + 1).
001930  0430-EXIT.
001940      EXIT.
001950 
001960  0500-SORT-BY-NAME-ASC.
001970      MOVE WS-FILT-COUNT TO WS-SORT-LIMIT.
001980      SUBTRACT 1 FROM WS-SORT-LIMIT.
001990      PERFORM 0510-OUTER-PASS THRU 0510-EXIT
002000              VARYING WS-SORT-OUTER FROM 1 BY 1
002010              UNTIL WS-SORT-OUTER > WS-SORT-LIMIT.
002020  0500-EXIT.
002030      EXIT.
002040 
002050  0510-OUTER-PASS.
002060      MOVE "N" TO WS-SORT-SWAP-FLAG.
002070      PERFORM 0520-INNER-COMPARE THRU 0520-EXIT
002080              VARYING WS-SORT-INNER FROM 1 BY 1
002090              UNTIL WS-SORT-INNER > WS-SORT-LIMIT.
002100      IF NOT WS-SORT-DID-SWAP
002110          MOVE WS-SORT-LIMIT TO WS-SORT-OUTER
002120      END-IF.
002130  0510-EXIT.
002140      EXIT.
002150 
002160  0520-INNER-COMPARE.
002170      SET WS-FILT-IDX TO WS-SORT-INNER.
002180      IF WS-FILT-FROM (WS-FILT-IDX) > WS-FILT-FROM (WS-FILT-IDX + 1)
002190          PERFORM 0430-SWAP-ENTRIES THRU 0430-EXIT
002200          MOVE "Y" TO WS-SORT-SWAP-FLAG
002210      ELSE
002220          IF WS-FILT-FROM (WS-FILT-IDX) = WS-FILT-FROM (WS-FILT-IDX + 1)
002230              AND WS-FILT-TO (WS-FILT-IDX) >
002240                  WS-FILT-TO (WS-FILT-IDX + 1)
002250              PERFORM 0430-SWAP-ENTRIES THRU 0430-EXIT
002260              MOVE "Y" TO WS-SORT-SWAP-FLAG
002270          END-IF
002280      END-IF.
002290  0520-EXIT.
002300      EXIT.
002310 
002320  0600-WRITE-RATES-REPORT.
002330      MOVE ZERO TO WS-SKIPPED-COUNT.
002340      STRING "Rates from cache (updated at " DELIMITED BY SIZE
002350             WS-LAST-REFRESH DELIMITED BY SIZE
002360             "):"             DELIMITED BY SIZE
002370             INTO VTH-CW-REPORT-ENTRY (1).
002380      SET VTH-CW-RPT-IDX TO 2.
002390      PERFORM 0700-WRITE-ONE-PAIR THRU 0700-EXIT
002400              VARYING WS-FILT-IDX FROM 1 BY 1
002410              UNTIL WS-FILT-IDX > WS-FILT-COUNT.
002420      SET WS-FILT-IDX DOWN BY 1.
002430* SLOT 50 IS HELD BACK FOR THIS NOTICE, SO EVEN A FULLY-LOADED
002440* REPORT AREA HAS SOMEWHERE TO SAY WHAT DIDN'T FIT.
002450      IF WS-SKIPPED-COUNT > ZERO
002460          MOVE WS-SKIPPED-COUNT TO WS-SKIP-EDIT
002470          STRING "- (" DELIMITED BY SIZE
002480                 WS-SKIP-EDIT DELIMITED BY SIZE
002490                 " additional pair(s) not shown)" DELIMITED BY SIZE
002500                 INTO VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX)
002510          SET VTH-CW-RPT-IDX UP BY 1
002520      END-IF.
002530      MOVE VTH-CW-RPT-IDX TO VTH-CW-REPORT-COUNT.
002540  0600-EXIT.
002550      EXIT.
002560 
002570  0700-WRITE-ONE-PAIR.
002580      IF VTH-CW-RPT-IDX > 49
002590          ADD 1 TO WS-SKIPPED-COUNT
002600          GO TO 0700-EXIT.
002610      MOVE WS-FILT-RATE (WS-FILT-IDX) TO WS-RATE-EDIT.
002620      STRING "- " DELIMITED BY SIZE
002630             WS-FILT-FROM (WS-FILT-IDX) DELIMITED BY SPACE
002640             "_"          DELIMITED BY SIZE
002650             WS-FILT-TO (WS-FILT-IDX)   DELIMITED BY SPACE
002660             ": "         DELIMITED BY SIZE
002670             WS-RATE-EDIT DELIMITED BY SIZE
002680             INTO VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX).
002690      SET VTH-CW-RPT-IDX UP BY 1.
002700  0700-EXIT.
002710      EXIT.
