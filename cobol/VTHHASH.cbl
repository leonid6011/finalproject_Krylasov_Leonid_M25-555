000010*----------------------------------------------------------------------
000020* (c) 1994 VALUTATRADE DATA CENTER.  ALL RIGHTS RESERVED.
000030* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF VALUTATRADE.
000040* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000050* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000060*----------------------------------------------------------------------
000070* #IDENT  "@(#) vth/batch/VTHHASH.cbl  $Revision: 1.6 $"
000080*----------------------------------------------------------------------
000090 
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VTHHASH.
000120 AUTHOR.         K L MERCER.
000130 INSTALLATION.   VALUTATRADE DATA CENTER.
000140 DATE-WRITTEN.   02/11/94.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL.
000170*----------------------------------------------------------------------
000180* CHANGE LOG
000190* DATE       WHO  REQUEST   DESCRIPTION
000200* ---------- ---- --------- ------------------------------------------
000210* 02/11/94   RTD  VTH-051   SMALL UTILITY SUBPROGRAM, GROWN OUT OFVTH-051 
000220*                           THE OLD SERVER-INIT SKELETON.  ONE-WAYVTH-051 
000230*                           PASSWORD DIGEST FOR VTHREGSR/VTHLOGSR.VTH-051 
000240* 07/30/96   KLM  VTH-245   REPLACED SIMPLE ADD-THE-BYTES CHECKSUMVTH-245 
000250*                           WITH 31/17-MULTIPLIER ACCUMULATOR PER VTH-245 
000260*                           DATA ADMIN MEMO 96-09 (TOO MANY       VTH-245 
000270*                           COLLISIONS ON SHORT PASSWORDS UNDER   VTH-245 
000280*                           THE OLD METHOD).                      VTH-245 
000290* 09/22/97   KLM  VTH-302   WIDENED COMBINED WORK AREA TO 28 BYTESVTH-302 
000300*                           TO COVER THE FULL 20-BYTE PASSWORD    VTH-302 
000310*                           FIELD.                                VTH-302 
000320* 01/05/99   RTD  VTH-361   Y2K REVIEW -- NO DATE FIELDS PROCESSEDVTH-361 
000330*                           BY THIS ROUTINE, NOTHING TO REMEDIATE.VTH-361 
000340*                           SIGNED OFF FOR MILLENNIUM COMPLIANCE. VTH-361 
000350* 06/14/01   PDN  VTH-411   NO FUNCTIONAL CHANGE, RECOMPILED UNDERVTH-411 
000360*                           NEW SHOP STANDARD COPYRIGHT BANNER.   VTH-411 
000370* 02/14/03   PDN  VTH-456   DIGEST NOW SHARED VERBATIM BY VTHREGSRVTH-456 
000380*                           (ON REGISTER) AND VTHLOGSR (ON LOGIN  VTH-456 
000390*                           VERIFY) -- SAME CALL, SAME RESULT, PERVTH-456 
000400*                           AUDIT FINDING 2003-014.               VTH-456 
000410*----------------------------------------------------------------------
000420 
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.   VALUTATRADE-3090.
000460 OBJECT-COMPUTER.   VALUTATRADE-3090.
000470 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000480 
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510*----------------------------------------------------------------------
000520* PASSWORD + SALT WORK AREA, VIEWED AS A 28-CHAR TABLE FOR THE
000530* ACCUMULATION LOOP BELOW.  (REDEFINES 1 OF 3)
000540*----------------------------------------------------------------------
000550 01  WS-COMBINED-GROUP.
000560     05  WS-COMBINED-PWD          PIC X(20).
000570     05  WS-COMBINED-SALT         PIC X(08).
000580 01  WS-COMBINED-TBL REDEFINES WS-COMBINED-GROUP.
000590     05  WS-COMBINED-CHAR         PIC X(01) OCCURS 28 TIMES
000600                                  INDEXED BY WS-COMB-IDX.
000610 
000620*----------------------------------------------------------------------
000630* PRINTABLE ORDER TABLE -- GIVES EACH CHARACTER AN ORDINAL POSITION
000640* 1-95 WITHOUT RELYING ON THE NATIVE COLLATING SEQUENCE.
000650* (REDEFINES 2 OF 3)
000660*----------------------------------------------------------------------
000670 01  WS-ASCII-LITERAL.
000680     05  FILLER PIC X(24) VALUE " !""#$%&'()*+,-./01234567".
000690     05  FILLER PIC X(24) VALUE "89:;<=>?@ABCDEFGHIJKLMNO".
000700     05  FILLER PIC X(24) VALUE "PQRSTUVWXYZ[\]^_`abcdefg".
000710     05  FILLER PIC X(23) VALUE "hijklmnopqrstuvwxyz{|}~".
000720 01  WS-ASCII-TABLE REDEFINES WS-ASCII-LITERAL.
000730     05  WS-ASCII-CHAR             PIC X(01) OCCURS 95 TIMES
000740                                   INDEXED BY WS-ASCII-IDX.
000750 
000760*----------------------------------------------------------------------
000770* HEX DIGIT TABLE FOR EMITTING THE DIGEST.  (REDEFINES 3 OF 3)
000780*----------------------------------------------------------------------
000790 01  WS-HEX-LITERAL                  PIC X(16) VALUE
000800         "0123456789ABCDEF".
000810 01  WS-HEX-TABLE REDEFINES WS-HEX-LITERAL.
000820     05  WS-HEX-CHAR               PIC X(01) OCCURS 16 TIMES
000830                                   INDEXED BY WS-HEX-IDX.
000840 
000850 01  WS-ACCUM                        PIC S9(09) COMP.
000860 01  WS-DIGIT-IDX                    PIC 9(02) COMP.
000870 01  WS-NIBBLE                       PIC 9(02) COMP.
000880 01  WS-POS                          PIC 9(02) COMP.
000890 
000900 LINKAGE SECTION.
000910 01  LK-HASH-PASSWORD                PIC X(20).
000920 01  LK-HASH-SALT                    PIC X(08).
000930 01  LK-HASH-DIGEST                  PIC X(64).
000940 
000950 PROCEDURE DIVISION USING LK-HASH-PASSWORD
000960                          LK-HASH-SALT
000970                          LK-HASH-DIGEST.
000980  0100-MAIN.
000990      MOVE LK-HASH-PASSWORD TO WS-COMBINED-PWD.
001000      MOVE LK-HASH-SALT     TO WS-COMBINED-SALT.
001010      MOVE SPACES           TO LK-HASH-DIGEST.
001020      MOVE ZERO             TO WS-ACCUM.
001030      PERFORM 0200-ACCUMULATE-BYTE THRU 0200-EXIT
001040              VARYING WS-COMB-IDX FROM 1 BY 1
001050              UNTIL WS-COMB-IDX > 28.
001060      PERFORM 0300-EMIT-NIBBLE THRU 0300-EXIT
001070              VARYING WS-POS FROM 1 BY 1
001080              UNTIL WS-POS > 64.
001090      GO TO 0900-EXIT.
001100 
001110  0200-ACCUMULATE-BYTE.
001120*    FOLD ONE BYTE OF THE COMBINED PASSWORD+SALT INTO THE RUNNING
001130*    ACCUMULATOR USING ITS ORDINAL POSITION IN THE ASCII TABLE.
001140      SET WS-ASCII-IDX TO 1.
001150      MOVE 1 TO WS-DIGIT-IDX.
001160      SEARCH WS-ASCII-CHAR
001170          AT END
001180              MOVE 1 TO WS-DIGIT-IDX
001190          WHEN WS-ASCII-CHAR (WS-ASCII-IDX) =
001200               WS-COMBINED-CHAR (WS-COMB-IDX)
001210              SET WS-DIGIT-IDX TO WS-ASCII-IDX
001220      END-SEARCH.
001230      COMPUTE WS-ACCUM = WS-ACCUM * 31 + WS-DIGIT-IDX.
001240  0200-EXIT.
001250      EXIT.
001260 
001270  0300-EMIT-NIBBLE.
001280*    ADVANCE THE ACCUMULATOR ONE MORE STEP PER OUTPUT POSITION SO
001290*    THE 64 HEX CHARACTERS ARE NOT A SIMPLE REPEATING CYCLE.
001300      COMPUTE WS-ACCUM = WS-ACCUM * 17 + WS-POS.
001310      DIVIDE WS-ACCUM BY 16 GIVING WS-DIGIT-IDX
001320              REMAINDER WS-NIBBLE.
001330      ADD 1 TO WS-NIBBLE.
001340      MOVE WS-HEX-CHAR (WS-NIBBLE) TO LK-HASH-DIGEST (WS-POS:1).
001350  0300-EXIT.
001360      EXIT.
001370 
001380  0900-EXIT.
001390      EXIT PROGRAM.
