000010*--------------------------------------------------------------
000020* VTHCUR   -  STATIC CURRENCY REGISTRY (7 SUPPORTED CURRENCIES)
000030*          -  4 FIAT, 3 CRYPTO -- BUILT AS ONE LONG LITERAL AND
000040*          -  REDEFINED AS A TABLE, SHOP STANDARD FOR SMALL
000050*          -  STATIC LOOKUP TABLES (SEE ALSO VTHCURSR).
000060*--------------------------------------------------------------
000070* MAINTENANCE HISTORY
000080* 1994-01-20 RTD  ORIGINAL 4 FIAT CURRENCIES FOR VTH-050
000090* 2001-06-11 PDN  ADDED BTC/ETH/SOL PER VTH-410 CRYPTO PILOT
000100*--------------------------------------------------------------
000110 
000120 01  WS-CURRENCY-LITERAL.
000130     05  FILLER PIC X(28) VALUE "USD  US DOLLAR           FUN"
000140     05  FILLER PIC X(28)       "ITED STATES                 "
000150     05  FILLER PIC X(28)       "          000000000000000EUR"
000160     05  FILLER PIC X(28)       "  EURO                FEUROZ"
000170     05  FILLER PIC X(28)       "ONE                         "
000180     05  FILLER PIC X(28)       "       000000000000000GBP  B"
000190     05  FILLER PIC X(28)       "RITISH POUND       FUNITED K"
000200     05  FILLER PIC X(28)       "INGDOM                      "
000210     05  FILLER PIC X(28)       "    000000000000000RUB  RUSS"
000220     05  FILLER PIC X(28)       "IAN RUBLE       FRUSSIA     "
000230     05  FILLER PIC X(28)       "                            "
000240     05  FILLER PIC X(28)       " 000000000000000BTC  BITCOIN"
000250     05  FILLER PIC X(28)       "             C              "
000260     05  FILLER PIC X(28)       "      SHA-256             11"
000270     05  FILLER PIC X(28)       "2000000000000ETH  ETHEREUM  "
000280     05  FILLER PIC X(28)       "          C                 "
000290     05  FILLER PIC X(28)       "   ETHASH              04500"
000300     05  FILLER PIC X(28)       "0000000000SOL  SOLANA       "
000310     05  FILLER PIC X(28)       "       C                    "
000320     05  FILLER PIC X(28)       "PROOF OF HISTORY    00850000"
000330     05  FILLER PIC X(7)       "0000000".
000340 
000350 01  WS-CURRENCY-TABLE REDEFINES WS-CURRENCY-LITERAL.
000360     05  WS-CURRENCY-ENTRY OCCURS 7 TIMES
000370             INDEXED BY WS-CUR-IDX.
000380         10  WS-CUR-CODE          PIC X(05).
000390         10  WS-CUR-NAME          PIC X(20).
000400         10  WS-CUR-TYPE          PIC X(01).
000410             88  WS-CUR-IS-FIAT        VALUE 'F'.
000420             88  WS-CUR-IS-CRYPTO      VALUE 'C'.
000430         10  WS-CUR-COUNTRY       PIC X(20).
000440         10  WS-CUR-ALGORITHM     PIC X(20).
000450         10  WS-CUR-MARKET-CAP    PIC 9(13)V9(02).
000460         10  WS-CUR-MCAP-EDIT REDEFINES WS-CUR-MARKET-CAP
000470                                  PIC 9(13)V9(02).
