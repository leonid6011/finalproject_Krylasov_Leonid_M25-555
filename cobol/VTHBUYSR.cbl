000010*----------------------------------------------------------------------
000020* (c) 2003 VALUTATRADE DATA CENTER.  ALL RIGHTS RESERVED.
000030* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF VALUTATRADE.
000040* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000050* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000060*----------------------------------------------------------------------
000070* #IDENT  "@(#) vth/batch/VTHBUYSR.cbl  $Revision: 1.13 $"
000080*----------------------------------------------------------------------
000090 
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VTHBUYSR.
000120 AUTHOR.         R T DAVENPORT.
000130 INSTALLATION.   VALUTATRADE DATA CENTER.
000140 DATE-WRITTEN.   05/16/94.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL.
000170*----------------------------------------------------------------------
000180* CHANGE LOG
000190* DATE       WHO  REQUEST   DESCRIPTION
000200* ---------- ---- --------- ------------------------------------------
000210* 05/16/94   RTD  VTH-070   ORIGINAL, ADAPTED FROM THE OLD BUY-A- VTH-070 
000220*                           FUND SERVICE -- PRICE-THEN-DEBIT-THEN-VTH-070 
000230*                           CREDIT- THEN-UPSERT SHAPE KEPT, NOW   VTH-070 
000240*                           TABLE-DRIVEN AGAINST THE WALLET MASTERVTH-070 
000250*                           INSTEAD OF THE INDEXED CUSTOMER FILE. VTH-070 
000260* 11/02/95   KLM  VTH-193   FUNDS CHECK MOVED BEFORE ANY BALANCE  VTH-193 
000270*                           IS TOUCHED -- A FAILED BUY MUST NOT   VTH-193 
000280*                           MUTATE THE PORTFOLIO (DATA ADMIN MEMO VTH-193 
000290*                           95-16).                               VTH-193 
000300* 07/30/96   KLM  VTH-250   TARGET WALLET NOW AUTO-CREATED AT ZEROVTH-250 
000310*                           WHEN THE USER DOES NOT HOLD IT YET.   VTH-250 
000320* 09/22/97   KLM  VTH-307   INSUFFICIENT-FUNDS MESSAGE NOW CARRIESVTH-307 
000330*                           AVAILABLE AND REQUIRED AMOUNTS TO 4   VTH-307 
000340*                           DP.                                   VTH-307 
000350* 01/05/99   RTD  VTH-366   Y2K REVIEW -- NO DATE FIELDS          VTH-366 
000360*                           PROCESSED, NOTHING TO REMEDIATE.      VTH-366 
000370* 06/14/01   PDN  VTH-416   NO FUNCTIONAL CHANGE, RECOMPILED UNDERVTH-416 
000380*                           NEW SHOP STANDARD COPYRIGHT BANNER.   VTH-416 
000390* 02/14/03   PDN  VTH-461   COST NOW ROUNDED HALF-UP TO 4 DP      VTH-461 
000400*                           BEFORE THE FUNDS CHECK, PER AUDIT     VTH-461 
000410*                           FINDING 2003-012 (WAS TRUNCATING).    VTH-461 
000420*----------------------------------------------------------------------
000430 
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.   VALUTATRADE-3090.
000470 OBJECT-COMPUTER.   VALUTATRADE-3090.
000480 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000490 
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520 01  WS-WORK-AREAS.
000530     05  WS-CURRENCY               PIC X(05).
000540     05  WS-CURR-VALID-FLAG        PIC X(01).
000550         88  WS-CURR-IS-VALID           VALUE "Y".
000560     05  WS-CUR-ENTRY-DUMMY.
000570         10  FILLER                PIC X(20).
000580         10  FILLER                PIC X(01).
000590         10  FILLER                PIC X(20).
000600         10  FILLER                PIC X(20).
000610         10  FILLER                PIC 9(13)V9(02).
000620     05  WS-RATE                   PIC S9(07)V9(08).
000630     05  WS-RATE-INVERSE           PIC S9(07)V9(08).
000640     05  WS-RATE-TIMESTAMP         PIC X(20).
000650     05  WS-RATE-STALE-FLAG        PIC X(01).
000660     05  WS-RATE-MODE              PIC X(01) VALUE "S".
000670     05  WS-COST                   PIC S9(11)V9(4).
000680     05  WS-USD-IDX                PIC 9(04) COMP.
000690     05  WS-USD-FOUND-FLAG         PIC X(01).
000700         88  WS-USD-FOUND               VALUE "Y".
000710     05  WS-TARGET-IDX             PIC 9(04) COMP.
000720     05  WS-TARGET-FOUND-FLAG      PIC X(01).
000730         88  WS-TARGET-FOUND            VALUE "Y".
000740     05  WS-OLD-BAL                PIC S9(11)V9(4).
000750     05  WS-NEW-BAL                PIC S9(11)V9(4).
000760     05  WS-AMOUNT-EDIT-1          PIC Z,ZZZ,ZZ9.9999.
000770     05  WS-AMOUNT-EDIT-2          PIC Z,ZZZ,ZZ9.9999.
000780     05  WS-RATE-EDIT              PIC ZZZ9.99.
000790     05  WS-MONEY-EDIT             PIC Z,ZZZ,ZZ9.99.
000800     05  FILLER                    PIC X(10).
000810 
000820 LINKAGE SECTION.
000830 COPY VTHTXN.
000840 COPY VTHWAL.
000850 COPY VTHRAT.
000860 COPY VTHWRK.
000870 COPY VTHLOG.
000880 
000890 PROCEDURE DIVISION USING VTH-TRANSACTION-RECORD
000900                          WS-WALLET-TABLE
000910                          WS-RATE-TABLE
000920                          VTH-CALL-WORK
000930                          VTH-LOG-FIELDS.
000940  0100-MAIN.
000950      SET VTH-CW-RESULT-OK TO TRUE.
000960      MOVE SPACES TO VTH-LOG-FIELDS.
000970      MOVE "BUY" TO VTH-LOG-ACTION.
000980      MOVE VTH-TXN-CURRENCY TO WS-CURRENCY VTH-LOG-CURRENCY.
000990      IF VTH-CW-NOT-LOGGED-IN
001000          MOVE "AuthError" TO VTH-CW-ERROR-TYPE
001010          MOVE "not logged in" TO VTH-CW-ERROR-MSG
001020          SET VTH-CW-RESULT-ERROR TO TRUE
001030          PERFORM 0800-LOG-ERROR THRU 0800-EXIT
001040          GO TO 0900-EXIT.
001050      CALL "VTHCURSR" USING WS-CURRENCY WS-CURR-VALID-FLAG
001060              WS-CUR-ENTRY-DUMMY.
001070      IF NOT WS-CURR-IS-VALID
001080          MOVE "CurrencyNotFound" TO VTH-CW-ERROR-TYPE
001090          MOVE "unknown currency code" TO VTH-CW-ERROR-MSG
001100          SET VTH-CW-RESULT-ERROR TO TRUE
001110          PERFORM 0800-LOG-ERROR THRU 0800-EXIT
001120          GO TO 0900-EXIT.
001130      IF VTH-TXN-AMOUNT NOT > ZERO
001140          MOVE "ValidationError" TO VTH-CW-ERROR-TYPE
001150          MOVE "amount must be greater than zero"
001160                                        TO VTH-CW-ERROR-MSG
001170          SET VTH-CW-RESULT-ERROR TO TRUE
001180          PERFORM 0800-LOG-ERROR THRU 0800-EXIT
001190          GO TO 0900-EXIT.
001200      MOVE VTH-TXN-AMOUNT TO VTH-LOG-AMOUNT.
001210      PERFORM 0200-GET-BUY-RATE THRU 0200-EXIT.
001220      IF VTH-CW-RESULT-ERROR
001230          PERFORM 0800-LOG-ERROR THRU 0800-EXIT
001240          GO TO 0900-EXIT.
001250      MOVE WS-RATE TO VTH-LOG-RATE.
001260      COMPUTE WS-COST ROUNDED = VTH-TXN-AMOUNT * WS-RATE.
001270      PERFORM 0300-CHECK-FUNDS THRU 0300-EXIT.
001280      IF VTH-CW-RESULT-ERROR
001290          PERFORM 0800-LOG-ERROR THRU 0800-EXIT
001300          GO TO 0900-EXIT.
001310      PERFORM 0400-DEBIT-USD-WALLET THRU 0400-EXIT.
001320      PERFORM 0500-CREDIT-TARGET-WALLET THRU 0500-EXIT.
001330      SET WS-WALLET-TABLE-CHANGED TO TRUE.
001340      PERFORM 0600-WRITE-BUY-REPORT THRU 0600-EXIT.
001350      MOVE "OK   " TO VTH-LOG-RESULT.
001360      GO TO 0900-EXIT.
001370 
001380  0200-GET-BUY-RATE.
001390      CALL "VTHRATSR" USING WS-CURRENCY "USD  " WS-RATE-MODE WS-RATE
001400              WS-RATE-INVERSE WS-RATE-TIMESTAMP WS-RATE-STALE-FLAG
001410              WS-RATE-TABLE VTH-CALL-WORK.
001420  0200-EXIT.
001430      EXIT.
001440 
001450  0300-CHECK-FUNDS.
001460      PERFORM 0350-FIND-USD-WALLET THRU 0350-EXIT.
001470      IF WS-USD-FOUND
001480          MOVE WS-WALLET-BALANCE (WS-USD-IDX) TO WS-OLD-BAL
001490      ELSE
001500          MOVE ZERO TO WS-OLD-BAL
001510      END-IF.
001520      IF WS-OLD-BAL < WS-COST
001530          MOVE "InsufficientFunds" TO VTH-CW-ERROR-TYPE
001540          MOVE WS-OLD-BAL TO WS-AMOUNT-EDIT-1
001550          MOVE WS-COST    TO WS-AMOUNT-EDIT-2
001560          STRING "available " DELIMITED BY SIZE
001570                 WS-AMOUNT-EDIT-1 DELIMITED BY SIZE
001580                 " USD, required " DELIMITED BY SIZE
001590                 WS-AMOUNT-EDIT-2 DELIMITED BY SIZE
001600                 " USD"           DELIMITED BY SIZE
001610                 INTO VTH-CW-ERROR-MSG
001620          SET VTH-CW-RESULT-ERROR TO TRUE
001630      END-IF.
001640  0300-EXIT.
001650      EXIT.
001660 
001670  0350-FIND-USD-WALLET.
001680      MOVE "N" TO WS-USD-FOUND-FLAG.
001690      SET WS-WALLET-IDX TO 1.
001700      SEARCH WS-WALLET-ENTRY
001710          AT END
001720              MOVE "N" TO WS-USD-FOUND-FLAG
001730          WHEN WS-WALLET-IDX <= WS-WALLET-COUNT AND
001740               WS-WALLET-USER-ID (WS-WALLET-IDX) =
001750                   VTH-CW-CURRENT-USER-ID AND
001760               WS-WALLET-CURRENCY (WS-WALLET-IDX) = "USD  "
001770              MOVE "Y" TO WS-USD-FOUND-FLAG
001780              SET WS-USD-IDX TO WS-WALLET-IDX
001790  0350-EXIT.
001800      EXIT.
001810 
001820  0400-DEBIT-USD-WALLET.
001830      IF WS-USD-FOUND
001840          COMPUTE WS-WALLET-BALANCE (WS-USD-IDX) =
001850                  WS-WALLET-BALANCE (WS-USD-IDX) - WS-COST
001860      ELSE
001870          ADD 1 TO WS-WALLET-COUNT
001880          SET WS-WALLET-IDX TO WS-WALLET-COUNT
001890          MOVE VTH-CW-CURRENT-USER-ID TO
001900                  WS-WALLET-USER-ID (WS-WALLET-IDX)
001910          MOVE "USD  " TO WS-WALLET-CURRENCY (WS-WALLET-IDX)
001920          COMPUTE WS-WALLET-BALANCE (WS-WALLET-IDX) = 0 - WS-COST
001930      END-IF.
001940  0400-EXIT.
001950      EXIT.
001960 
001970  0500-CREDIT-TARGET-WALLET.
001980      MOVE "N" TO WS-TARGET-FOUND-FLAG.
001990      SET WS-WALLET-IDX TO 1.
002000      SEARCH WS-WALLET-ENTRY
002010          AT END
002020              MOVE "N" TO WS-TARGET-FOUND-FLAG
002030          WHEN WS-WALLET-IDX <= WS-WALLET-COUNT AND
002040               WS-WALLET-USER-ID (WS-WALLET-IDX) =
002050                   VTH-CW-CURRENT-USER-ID AND
002060               WS-WALLET-CURRENCY (WS-WALLET-IDX) = WS-CURRENCY
002070              MOVE "Y" TO WS-TARGET-FOUND-FLAG
002080              SET WS-TARGET-IDX TO WS-WALLET-IDX
002090      END-SEARCH.
002100      IF WS-TARGET-FOUND
002110          MOVE WS-WALLET-BALANCE (WS-TARGET-IDX) TO WS-OLD-BAL
002120          COMPUTE WS-WALLET-BALANCE (WS-TARGET-IDX) =
002130                  WS-WALLET-BALANCE (WS-TARGET-IDX) + VTH-TXN-AMOUNT
002140          MOVE WS-WALLET-BALANCE (WS-TARGET-IDX) TO WS-NEW-BAL
002150      ELSE
002160          MOVE ZERO TO WS-OLD-BAL
002170          ADD 1 TO WS-WALLET-COUNT
002180          SET WS-WALLET-IDX TO WS-WALLET-COUNT
002190          MOVE VTH-CW-CURRENT-USER-ID TO
002200                  WS-WALLET-USER-ID (WS-WALLET-IDX)
002210          MOVE WS-CURRENCY TO WS-WALLET-CURRENCY (WS-WALLET-IDX)
002220          MOVE VTH-TXN-AMOUNT TO WS-WALLET-BALANCE (WS-WALLET-IDX)
002230          MOVE VTH-TXN-AMOUNT TO WS-NEW-BAL
002240      END-IF.
002250      MOVE WS-OLD-BAL TO VTH-LOG-OLD-BAL.
002260      MOVE WS-NEW-BAL TO VTH-LOG-NEW-BAL.
002270  0500-EXIT.
002280      EXIT.
002290 
002300  0600-WRITE-BUY-REPORT.
002310      MOVE VTH-TXN-AMOUNT TO WS-AMOUNT-EDIT-1.
002320      MOVE WS-RATE        TO WS-RATE-EDIT.
002330      STRING "Purchase complete: " DELIMITED BY SIZE
002340             WS-AMOUNT-EDIT-1  DELIMITED BY SIZE
002350             " "                DELIMITED BY SIZE
002360             WS-CURRENCY        DELIMITED BY SPACE
002370             " at rate "        DELIMITED BY SIZE
002380             WS-RATE-EDIT       DELIMITED BY SIZE
002390             " USD/"            DELIMITED BY SIZE
002400             WS-CURRENCY        DELIMITED BY SPACE
002410             INTO VTH-CW-REPORT-ENTRY (1).
002420      MOVE "Portfolio changes:" TO VTH-CW-REPORT-ENTRY (2).
002430      MOVE WS-OLD-BAL TO WS-AMOUNT-EDIT-1.
002440      MOVE WS-NEW-BAL TO WS-AMOUNT-EDIT-2.
002450      STRING "- " DELIMITED BY SIZE
002460             WS-CURRENCY       DELIMITED BY SPACE
002470             ": was "          DELIMITED BY SIZE
002480             WS-AMOUNT-EDIT-1  DELIMITED BY SIZE
002490             " -> now "        DELIMITED BY SIZE
002500             WS-AMOUNT-EDIT-2  DELIMITED BY SIZE
002510             INTO VTH-CW-REPORT-ENTRY (3).
002520      MOVE WS-COST TO WS-MONEY-EDIT.
002530      STRING "Estimated cost: " DELIMITED BY SIZE
002540             WS-MONEY-EDIT     DELIMITED BY SIZE
002550             " USD"            DELIMITED BY SIZE
002560             INTO VTH-CW-REPORT-ENTRY (4).
002570      MOVE 4 TO VTH-CW-REPORT-COUNT.
002580  0600-EXIT.
002590      EXIT.
002600 
002610  0800-LOG-ERROR.
002620      MOVE "ERROR" TO VTH-LOG-RESULT.
002630      MOVE VTH-CW-ERROR-TYPE TO VTH-LOG-ERR-TYPE.
002640      MOVE VTH-CW-ERROR-MSG  TO VTH-LOG-ERR-MSG.
002650  0800-EXIT.
002660      EXIT.
002670 
002680  0900-EXIT.
002690      EXIT PROGRAM.
