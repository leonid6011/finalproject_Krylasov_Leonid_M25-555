000010*--------------------------------------------------------------
000020* VTHLOG   -  ACTION AUDIT LOG LINE, ONE PER BUSINESS OPERATION
000030*          -  BUILT BY VTHMAIN AFTER EVERY DISPATCHED REQUEST
000040*          -  AND APPENDED TO THE VTH-ACTION-LOG FILE
000050*--------------------------------------------------------------
000060* MAINTENANCE HISTORY
000070* 1994-02-11 RTD  ORIGINAL LAYOUT, REGISTER/LOGIN ONLY
000080* 1994-06-30 RTD  ADDED OLD/NEW BALANCE FOR BUY/SELL VTH-201
000090* 1996-07-30 KLM  ADDED ERROR-TYPE / ERROR-MESSAGE PER VTH-244
000100*--------------------------------------------------------------
000110 
000120 01  VTH-LOG-FIELDS.
000130     05  VTH-LOG-LEVEL            PIC X(05).
000140         88  VTH-LOG-LEVEL-OK          VALUE 'INFO '.
000150         88  VTH-LOG-LEVEL-ERROR       VALUE 'ERROR'.
000160     05  VTH-LOG-TIMESTAMP        PIC X(19).
000170     05  VTH-LOG-ACTION           PIC X(16).
000180     05  VTH-LOG-USER             PIC X(20).
000190     05  VTH-LOG-CURRENCY         PIC X(05).
000200     05  VTH-LOG-AMOUNT           PIC S9(11)V9(4).
000210     05  VTH-LOG-AMOUNT-X REDEFINES VTH-LOG-AMOUNT
000220                                  PIC X(15).
000230     05  VTH-LOG-RATE             PIC S9(7)V9(8).
000240     05  VTH-LOG-BASE             PIC X(05).
000250     05  VTH-LOG-RESULT           PIC X(05).
000260         88  VTH-LOG-RESULT-OK         VALUE 'OK   '.
000270         88  VTH-LOG-RESULT-ERROR      VALUE 'ERROR'.
000280     05  VTH-LOG-OLD-BAL          PIC S9(11)V9(4).
000290     05  VTH-LOG-NEW-BAL          PIC S9(11)V9(4).
000300     05  VTH-LOG-BAL-X REDEFINES VTH-LOG-NEW-BAL
000310                                  PIC X(15).
000320     05  VTH-LOG-ERR-TYPE         PIC X(20).
000330     05  VTH-LOG-ERR-MSG          PIC X(60).
000340     05  FILLER                   PIC X(06).
000350 
000360*--------------------------------------------------------------
000370* VTH-LOG-LINE  -  THE ASSEMBLED PRINTABLE RECORD
000380*--------------------------------------------------------------
000390 01  VTH-LOG-LINE.
000400     05  VTH-LOG-LINE-TEXT        PIC X(220).
000410     05  FILLER                   PIC X(04).
