000010*----------------------------------------------------------------------
000020* (c) 2003 VALUTATRADE DATA CENTER.  ALL RIGHTS RESERVED.
000030* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF VALUTATRADE.
000040* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000050* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000060*----------------------------------------------------------------------
000070* #IDENT  "@(#) vth/batch/VTHMAIN.cbl  $Revision: 1.19 $"
000080*----------------------------------------------------------------------
000090 
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VTHMAIN.
000120 AUTHOR.         R T DAVENPORT.
000130 INSTALLATION.   VALUTATRADE DATA CENTER.
000140 DATE-WRITTEN.   01/25/94.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL.
000170*----------------------------------------------------------------------
000180* CHANGE LOG
000190* DATE       WHO  REQUEST   DESCRIPTION
000200* ---------- ---- --------- ------------------------------------------
000210* 01/25/94   RTD  VTH-100   ORIGINAL -- OPENS THE USERS AND       VTH-100 
000220*                           PORTFOLIOS MASTERS, LOADS THEM WHOLE, VTH-100 
000230*                           READS THE TRANSACTIONS STREAM AND     VTH-100 
000240*                           DISPATCHES REGISTER/LOGIN/LOGOUT      VTH-100 
000250*                           REQUESTS, REWRITES WHATEVER MASTER    VTH-100 
000260*                           CHANGED, CLOSES DOWN.                 VTH-100 
000270* 05/16/94   RTD  VTH-140   ADDED THE RATES CACHE MASTER, THE BUY VTH-140 
000280*                           AND SELL DISPATCH BRANCHES.           VTH-140 
000290* 08/05/96   KLM  VTH-249   ADDED THE PORTFOLIO DISPATCH BRANCH.  VTH-249 
000300* 09/22/97   KLM  VTH-301   ADDED THE GET-RATE AND UPDATE-RATES   VTH-301 
000310*                           DISPATCH BRANCHES.  RATE-QUOTES AND   VTH-301 
000320*                           RATE-HISTORY STAY OWNED BY VTHUPDSR,  VTH-301 
000330*                           NOT OPENED HERE.                      VTH-301 
000340* 01/05/99   RTD  VTH-365   Y2K REVIEW -- THIS PROGRAM CARRIES NO VTH-365 
000350*                           DATE ARITHMETIC OF ITS OWN, ONLY THE  VTH-365 
000360*                           ACTION-LOG TIMESTAMP STAMP (4-DIGIT   VTH-365 
000370*                           YEAR ALREADY IN USE).  NOTHING TO     VTH-365 
000380*                           REMEDIATE.                            VTH-365 
000390* 06/14/01   PDN  VTH-410   ADDED THE SHOW-RATES DISPATCH BRANCH. VTH-410 
000400* 06/14/01   PDN  VTH-415   NO OTHER FUNCTIONAL CHANGE, RECOMPILEDVTH-415 
000410*                           UNDER NEW SHOP STANDARD COPYRIGHT     VTH-415 
000420*                           BANNER.                               VTH-415 
000430* 02/14/03   PDN  VTH-461   AUDIT LOGGING CONFIRMED LIMITED TO    VTH-461 
000440*                           REGISTER/LOGIN/BUY/SELL PER AUDIT     VTH-461 
000450*                           FINDING 2003-010 -- PORTFOLIO, GET-   VTH-461 
000460*                           RATE, SHOW- RATES AND UPDATE-RATES    VTH-461 
000470*                           NEVER WROTE AN ACTION-LOG LINE,       VTH-461 
000480*                           COMMENT BLOCK NOW SAYS SO EXPLICITLY. VTH-461 
000490* 11/03/04   HGV  VTH-513   9000-WRITE-ACTION-LOG NEVER ACTUALLY  VTH-513 
000500*                           WROTE OUT THE AMOUNT/ RATE/ OLD-BAL/  VTH-513 
000510*                           NEW-BAL FIELDS VTHBUYSR AND VTHSELSR  VTH-513 
000520*                           GO TO THE TROUBLE OF FILLING IN --    VTH-513 
000530*                           EVERY BUY/ SELL LINE IN THE ACTION LOGVTH-513 
000540*                           WAS MISSING ITS OWN DOLLAR AMOUNTS.   VTH-513 
000550*                           LINE NOW CARRIES AMOUNT=/ RATE=/ OLD=/VTH-513 
000560*                           NEW= WHEN THE SERVICE FILLED THEM IN. VTH-513 
000570*----------------------------------------------------------------------
000580 
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.   VALUTATRADE-3090.
000620 OBJECT-COMPUTER.   VALUTATRADE-3090.
000630 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT USERS-FILE ASSIGN TO USERMAST
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS WS-USERS-STATUS.
000690     SELECT PORTFOLIOS-FILE ASSIGN TO WALLTMST
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS WS-WALLETS-STATUS.
000720     SELECT RATES-FILE ASSIGN TO RATEMAST
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS WS-RATES-STATUS.
000750     SELECT TRANSACTIONS-FILE ASSIGN TO TRANSIN
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-TXN-STATUS.
000780     SELECT REPORT-FILE ASSIGN TO RPTOUT
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-REPORT-STATUS.
000810     SELECT ACTION-LOG-FILE ASSIGN TO ACTNLOG
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         FILE STATUS IS WS-LOG-STATUS.
000840 
000850 DATA DIVISION.
000860 FILE SECTION.
000870 
000880*----------------------------------------------------------------------
000890* USERS MASTER -- FD SHAPE MATCHES VTH-USER-RECORD IN VTHUSR.CPY, KEPT
000900* SEPARATE FROM THE COPYBOOK SO THE IN-MEMORY WS-USER-TABLE (ALSO IN
000910* VTHUSR.CPY) CAN BE COPIED INTO WORKING-STORAGE WITHOUT A DUPLICATE
000920* 01-LEVEL NAME CLASH.
000930*----------------------------------------------------------------------
000940 FD  USERS-FILE
000950     LABEL RECORDS ARE STANDARD.
000960 01  FILE-USER-RECORD.
000970     05  FILE-USER-ID              PIC 9(06).
000980     05  FILE-USERNAME             PIC X(20).
000990     05  FILE-HASHED-PASSWORD      PIC X(64).
001000     05  FILE-USER-SALT            PIC X(08).
001010     05  FILE-USER-REGDATE         PIC X(19).
001020     05  FILLER                    PIC X(03).
001030 
001040 FD  PORTFOLIOS-FILE
001050     LABEL RECORDS ARE STANDARD.
001060 01  FILE-WALLET-RECORD.
001070     05  FILE-WALLET-USER-ID       PIC 9(06).
001080     05  FILE-WALLET-CURRENCY      PIC X(05).
001090     05  FILE-WALLET-BALANCE       PIC S9(11)V9(4).
001100     05  FILLER                    PIC X(04).
001110 
001120*----------------------------------------------------------------------
001130* RATES MASTER -- RECORD 1 IS THE HEADER (LAST-REFRESH ONLY), RECORDS
001140* 2-N ARE ONE PER QUOTED PAIR.  SAME TWO-VIEW REDEFINES SHAPE AS
001150* VTH-RATE-FILE-RECORD IN VTHRAT.CPY.
001160*----------------------------------------------------------------------
001170 FD  RATES-FILE
001180     LABEL RECORDS ARE STANDARD.
001190 01  FILE-RATE-RECORD.
001200     05  FILE-RATE-REC-TYPE        PIC X(01).
001210         88  FILE-RATE-IS-HEADER       VALUE "H".
001220         88  FILE-RATE-IS-DETAIL       VALUE "D".
001230     05  FILE-RATE-BODY            PIC X(69).
001240 01  FILE-RATE-HEADER-VIEW REDEFINES FILE-RATE-RECORD.
001250     05  FILLER                    PIC X(01).
001260     05  FILE-LAST-REFRESH         PIC X(20).
001270     05  FILLER                    PIC X(49).
001280 01  FILE-RATE-DETAIL-VIEW REDEFINES FILE-RATE-RECORD.
001290     05  FILLER                    PIC X(01).
001300     05  FILE-RATE-FROM            PIC X(05).
001310     05  FILE-RATE-TO              PIC X(05).
001320     05  FILE-RATE-VALUE           PIC S9(7)V9(8).
001330     05  FILE-RATE-UPDATED-AT      PIC X(20).
001340     05  FILE-RATE-SOURCE          PIC X(20).
001350     05  FILLER                    PIC X(04).
001360 
001370 FD  TRANSACTIONS-FILE
001380     LABEL RECORDS ARE STANDARD.
001390 01  FILE-TXN-RECORD.
001400     05  FILE-TXN-ACTION           PIC X(16).
001410     05  FILE-TXN-USERNAME         PIC X(20).
001420     05  FILE-TXN-PASSWORD         PIC X(20).
001430     05  FILE-TXN-CURRENCY         PIC X(05).
001440     05  FILE-TXN-AMOUNT           PIC S9(11)V9(4).
001450     05  FILE-TXN-AMOUNT-X REDEFINES FILE-TXN-AMOUNT
001460                                   PIC X(15).
001470     05  FILE-TXN-BASE             PIC X(05).
001480     05  FILE-TXN-TOP              PIC 9(04).
001490     05  FILLER                    PIC X(04).
001500 
001510 FD  REPORT-FILE
001520     LABEL RECORDS ARE STANDARD.
001530 01  FILE-REPORT-LINE               PIC X(100).
001540 
001550 FD  ACTION-LOG-FILE
001560     LABEL RECORDS ARE STANDARD.
001570 01  FILE-LOG-LINE.
001580     05  FILE-LOG-TEXT              PIC X(220).
001590     05  FILLER                     PIC X(04).
001600 
001610 WORKING-STORAGE SECTION.
001620 01  WS-FILE-STATUS-GROUP.
001630     05  WS-USERS-STATUS           PIC X(02).
001640         88  WS-USERS-OK               VALUE "00".
001650     05  WS-WALLETS-STATUS         PIC X(02).
001660         88  WS-WALLETS-OK             VALUE "00".
001670     05  WS-RATES-STATUS           PIC X(02).
001680         88  WS-RATES-OK               VALUE "00".
001690     05  WS-TXN-STATUS             PIC X(02).
001700         88  WS-TXN-OK                 VALUE "00".
001710     05  WS-REPORT-STATUS          PIC X(02).
001720         88  WS-REPORT-OK              VALUE "00".
001730     05  WS-LOG-STATUS             PIC X(02).
001740         88  WS-LOG-OK                 VALUE "00".
001750     05  FILLER                    PIC X(08).
001760 
001770 01  WS-EOF-FLAGS.
001780     05  WS-TXN-EOF-FLAG           PIC X(01) VALUE "N".
001790         88  WS-TXN-EOF                VALUE "Y".
001800     05  WS-USERS-EOF-FLAG         PIC X(01) VALUE "N".
001810         88  WS-USERS-EOF              VALUE "Y".
001820     05  WS-WALLETS-EOF-FLAG       PIC X(01) VALUE "N".
001830         88  WS-WALLETS-EOF            VALUE "Y".
001840     05  WS-RATES-EOF-FLAG         PIC X(01) VALUE "N".
001850         88  WS-RATES-EOF              VALUE "Y".
001860     05  FILLER                    PIC X(08).
001870 
001880 01  WS-WORK-AREAS.
001890     05  WS-CURRENT-USERNAME       PIC X(20).
001900     05  WS-TXN-COUNT              PIC 9(06) COMP.
001910     05  FILLER                    PIC X(08).
001920 
001930*----------------------------------------------------------------------
001940* GET-RATE CALL-OUT AREA -- SAME SHAPE AS VTHRATSR'S LINKAGE.
001950*----------------------------------------------------------------------
001960 01  WS-GR-FROM                    PIC X(05).
001970 01  WS-GR-TO                      PIC X(05).
001980 01  WS-GR-MODE                    PIC X(01) VALUE "D".
001990 01  WS-GR-VALUE                   PIC S9(07)V9(08).
002000 01  WS-GR-INVERSE                 PIC S9(07)V9(08).
002010 01  WS-GR-TIMESTAMP               PIC X(20).
002020 01  WS-GR-STALE-FLAG              PIC X(01).
002030 
002040*----------------------------------------------------------------------
002050* ACTION-LOG TIMESTAMP STAMP -- SAME BUILD AS VTHUPDSR'S RUN TIMESTAMP.
002060*----------------------------------------------------------------------
002070 01  WS-TODAY                      PIC 9(08).
002080 01  WS-TODAY-PARTS REDEFINES WS-TODAY.
002090     05  WS-TODAY-YYYY             PIC 9(04).
002100     05  WS-TODAY-MM               PIC 9(02).
002110     05  WS-TODAY-DD               PIC 9(02).
002120 01  WS-NOW                        PIC 9(08).
002130 01  WS-NOW-PARTS REDEFINES WS-NOW.
002140     05  WS-NOW-HH                 PIC 9(02).
002150     05  WS-NOW-MM                 PIC 9(02).
002160     05  WS-NOW-SS                 PIC 9(02).
002170     05  WS-NOW-HH-REST            PIC 9(02).
002180 01  WS-LOG-PTR                    PIC 9(03) COMP.
002190 01  WS-LOG-AMOUNT-EDIT            PIC Z,ZZZ,ZZ9.9999.
002200 01  WS-LOG-RATE-EDIT              PIC ZZZ9.99.
002210 01  WS-LOG-OLD-EDIT               PIC Z,ZZZ,ZZ9.9999.
002220 01  WS-LOG-NEW-EDIT               PIC Z,ZZZ,ZZ9.9999.
002230 
002240 COPY VTHUSR.
002250 COPY VTHWAL.
002260 COPY VTHRAT.
002270 COPY VTHTXN.
002280 COPY VTHWRK.
002290 COPY VTHLOG.
002300 
002310 PROCEDURE DIVISION.
002320  0000-MAIN.
002330      OPEN INPUT  USERS-FILE.
002340      OPEN INPUT  PORTFOLIOS-FILE.
002350      OPEN INPUT  RATES-FILE.
002360      OPEN INPUT  TRANSACTIONS-FILE.
002370      OPEN OUTPUT REPORT-FILE.
002380      OPEN EXTEND ACTION-LOG-FILE.
002390      PERFORM 1000-LOAD-MASTERS THRU 1000-EXIT.
002400      PERFORM 2000-PROCESS-TXNS THRU 2000-EXIT.
002410      PERFORM 3000-CLOSE-DOWN THRU 3000-EXIT.
002420      STOP RUN.
002430 
002440  1000-LOAD-MASTERS.
002450      PERFORM 1100-LOAD-USERS THRU 1100-EXIT.
002460      PERFORM 1200-LOAD-WALLETS THRU 1200-EXIT.
002470      PERFORM 1300-LOAD-RATES THRU 1300-EXIT.
002480  1000-EXIT.
002490      EXIT.
002500 
002510  1100-LOAD-USERS.
002520      MOVE ZERO TO WS-USER-COUNT.
002530      SET WS-USER-TABLE-UNCHANGED TO TRUE.
002540      MOVE "N" TO WS-USERS-EOF-FLAG.
002550      READ USERS-FILE
002560          AT END SET WS-USERS-EOF TO TRUE
002570      END-READ.
002580      PERFORM 1110-STORE-USER THRU 1110-EXIT
002590              UNTIL WS-USERS-EOF.
002600  1100-EXIT.
002610      EXIT.
002620 
002630  1110-STORE-USER.
002640      ADD 1 TO WS-USER-COUNT.
002650      SET WS-USER-IDX TO WS-USER-COUNT.
002660      MOVE FILE-USER-ID       TO WS-USER-ID (WS-USER-IDX).
002670      MOVE FILE-USERNAME      TO WS-USER-NAME (WS-USER-IDX).
002680      MOVE FILE-HASHED-PASSWORD TO WS-USER-HASH (WS-USER-IDX).
002690      MOVE FILE-USER-SALT     TO WS-USER-SALT (WS-USER-IDX).
002700      MOVE FILE-USER-REGDATE  TO WS-USER-REGDATE (WS-USER-IDX).
002710      READ USERS-FILE
002720          AT END SET WS-USERS-EOF TO TRUE
002730      END-READ.
002740  1110-EXIT.
002750      EXIT.
002760 
002770  1200-LOAD-WALLETS.
002780      MOVE ZERO TO WS-WALLET-COUNT.
002790      SET WS-WALLET-TABLE-UNCHANGED TO TRUE.
002800      MOVE "N" TO WS-WALLETS-EOF-FLAG.
002810      READ PORTFOLIOS-FILE
002820          AT END SET WS-WALLETS-EOF TO TRUE
002830      END-READ.
002840      PERFORM 1210-STORE-WALLET THRU 1210-EXIT
002850              UNTIL WS-WALLETS-EOF.
002860  1200-EXIT.
002870      EXIT.
002880 
002890  1210-STORE-WALLET.
002900      ADD 1 TO WS-WALLET-COUNT.
002910      SET WS-WALLET-IDX TO WS-WALLET-COUNT.
002920      MOVE FILE-WALLET-USER-ID TO WS-WALLET-USER-ID (WS-WALLET-IDX).
002930      MOVE FILE-WALLET-CURRENCY TO WS-WALLET-CURRENCY (WS-WALLET-IDX).
002940      MOVE FILE-WALLET-BALANCE TO WS-WALLET-BALANCE (WS-WALLET-IDX).
002950      READ PORTFOLIOS-FILE
002960          AT END SET WS-WALLETS-EOF TO TRUE
002970      END-READ.
002980  1210-EXIT.
002990      EXIT.
003000 
003010  1300-LOAD-RATES.
003020      MOVE ZERO TO WS-RATE-COUNT.
003030      SET WS-RATE-TABLE-UNCHANGED TO TRUE.
003040      MOVE SPACES TO WS-LAST-REFRESH.
003050      MOVE "N" TO WS-RATES-EOF-FLAG.
003060      READ RATES-FILE
003070          AT END SET WS-RATES-EOF TO TRUE
003080      END-READ.
003090      IF NOT WS-RATES-EOF
003100          IF FILE-RATE-IS-HEADER
003110              MOVE FILE-LAST-REFRESH TO WS-LAST-REFRESH
003120              READ RATES-FILE
003130                  AT END SET WS-RATES-EOF TO TRUE
003140              END-READ
003150          END-IF
003160      END-IF.
003170      PERFORM 1310-STORE-RATE THRU 1310-EXIT
003180              UNTIL WS-RATES-EOF.
003190  1300-EXIT.
003200      EXIT.
003210 
003220  1310-STORE-RATE.
003230      IF FILE-RATE-IS-DETAIL
003240          ADD 1 TO WS-RATE-COUNT
003250          SET WS-RATE-IDX TO WS-RATE-COUNT
003260          MOVE FILE-RATE-FROM TO WS-RATE-FROM (WS-RATE-IDX)
003270          MOVE FILE-RATE-TO TO WS-RATE-TO (WS-RATE-IDX)
003280          MOVE FILE-RATE-VALUE TO WS-RATE-VALUE (WS-RATE-IDX)
003290          MOVE FILE-RATE-UPDATED-AT TO WS-RATE-UPDATED-AT (WS-RATE-IDX)
003300          MOVE FILE-RATE-SOURCE TO WS-RATE-SOURCE (WS-RATE-IDX)
003310      END-IF.
003320      READ RATES-FILE
003330          AT END SET WS-RATES-EOF TO TRUE
003340      END-READ.
003350  1310-EXIT.
003360      EXIT.
003370 
003380*----------------------------------------------------------------------
003390* 2000-PROCESS-TXNS  -- READS THE TRANSACTIONS STREAM TO EOF, ONE CALL
003400* PER REQUEST, WRITES WHATEVER REPORT LINES THE SERVICE BUILT, AND
003410* LOGS REGISTER/LOGIN/BUY/SELL ONLY (SEE THE 02/14/03 CHANGE ABOVE).
003420*----------------------------------------------------------------------
003430  2000-PROCESS-TXNS.
003440      MOVE ZERO TO WS-TXN-COUNT.
003450      SET VTH-CW-NOT-LOGGED-IN TO TRUE.
003460      MOVE "N" TO WS-TXN-EOF-FLAG.
003470      READ TRANSACTIONS-FILE
003480          AT END SET WS-TXN-EOF TO TRUE
003490      END-READ.
003500      PERFORM 2100-ONE-TXN THRU 2100-EXIT
003510              UNTIL WS-TXN-EOF.
003520  2000-EXIT.
003530      EXIT.
003540 
003550  2100-ONE-TXN.
003560      ADD 1 TO WS-TXN-COUNT.
003570      MOVE FILE-TXN-ACTION      TO VTH-TXN-ACTION.
003580      MOVE FILE-TXN-USERNAME    TO VTH-TXN-USERNAME.
003590      MOVE FILE-TXN-PASSWORD    TO VTH-TXN-PASSWORD.
003600      MOVE FILE-TXN-CURRENCY    TO VTH-TXN-CURRENCY.
003610      MOVE FILE-TXN-AMOUNT      TO VTH-TXN-AMOUNT.
003620      MOVE FILE-TXN-BASE        TO VTH-TXN-BASE.
003630      MOVE FILE-TXN-TOP         TO VTH-TXN-TOP.
003640      MOVE ZERO   TO VTH-CW-REPORT-COUNT.
003650      MOVE SPACES TO VTH-CW-ERROR-TYPE VTH-CW-ERROR-MSG.
003660      SET VTH-CW-RESULT-OK TO TRUE.
003670      EVALUATE TRUE
003680          WHEN VTH-TXN-IS-REGISTER
003690              CALL "VTHREGSR" USING VTH-TRANSACTION-RECORD
003700                      WS-USER-TABLE WS-WALLET-TABLE VTH-CALL-WORK
003710                      VTH-LOG-FIELDS
003720              PERFORM 9000-WRITE-ACTION-LOG THRU 9000-EXIT
003730          WHEN VTH-TXN-IS-LOGIN
003740              CALL "VTHLOGSR" USING VTH-TRANSACTION-RECORD
003750                      WS-USER-TABLE VTH-CALL-WORK VTH-LOG-FIELDS
003760              PERFORM 9000-WRITE-ACTION-LOG THRU 9000-EXIT
003770          WHEN VTH-TXN-IS-LOGOUT
003780              CALL "VTHLOGSR" USING VTH-TRANSACTION-RECORD
003790                      WS-USER-TABLE VTH-CALL-WORK VTH-LOG-FIELDS
003800          WHEN VTH-TXN-IS-PORTFOLIO
003810              CALL "VTHPORSR" USING VTH-TRANSACTION-RECORD
003820                      WS-USER-TABLE WS-WALLET-TABLE WS-RATE-TABLE
003830                      VTH-CALL-WORK
003840          WHEN VTH-TXN-IS-BUY
003850              CALL "VTHBUYSR" USING VTH-TRANSACTION-RECORD
003860                      WS-WALLET-TABLE WS-RATE-TABLE VTH-CALL-WORK
003870                      VTH-LOG-FIELDS
003880              PERFORM 2150-FIND-CURRENT-USERNAME THRU 2150-EXIT
003890              PERFORM 9000-WRITE-ACTION-LOG THRU 9000-EXIT
003900          WHEN VTH-TXN-IS-SELL
003910              CALL "VTHSELSR" USING VTH-TRANSACTION-RECORD
003920                      WS-WALLET-TABLE WS-RATE-TABLE VTH-CALL-WORK
003930                      VTH-LOG-FIELDS
003940              PERFORM 2150-FIND-CURRENT-USERNAME THRU 2150-EXIT
003950              PERFORM 9000-WRITE-ACTION-LOG THRU 9000-EXIT
003960          WHEN VTH-TXN-IS-GET-RATE
003970              PERFORM 2300-DO-GET-RATE THRU 2300-EXIT
003980          WHEN VTH-TXN-IS-UPDATE-RATES
003990              CALL "VTHUPDSR" USING VTH-TRANSACTION-RECORD
004000                      WS-RATE-TABLE VTH-CALL-WORK VTH-LOG-FIELDS
004010          WHEN VTH-TXN-IS-SHOW-RATES
004020              CALL "VTHLSTSR" USING VTH-TRANSACTION-RECORD
004030                      WS-RATE-TABLE VTH-CALL-WORK
004040          WHEN OTHER
004050              MOVE "ValidationError" TO VTH-CW-ERROR-TYPE
004060              MOVE "unknown transaction action" TO VTH-CW-ERROR-MSG
004070              SET VTH-CW-RESULT-ERROR TO TRUE
004080      END-EVALUATE.
004090      PERFORM 8000-WRITE-REPORT-LINES THRU 8000-EXIT.
004100      READ TRANSACTIONS-FILE
004110          AT END SET WS-TXN-EOF TO TRUE
004120      END-READ.
004130  2100-EXIT.
004140      EXIT.
004150 
004160*----------------------------------------------------------------------
004170* 2150-FIND-CURRENT-USERNAME -- BUY AND SELL DO NOT SET VTH-LOG-USER
004180* THEMSELVES (THEY NEVER LOOK THE NAME UP), SO VTHMAIN RESOLVES IT
004190* FROM THE SESSION'S CURRENT-USER-ID FOR THE ACTION-LOG LINE.
004200*----------------------------------------------------------------------
004210  2150-FIND-CURRENT-USERNAME.
004220      SET WS-USER-IDX TO 1.
004230      SEARCH WS-USER-ENTRY
004240          AT END
004250              MOVE SPACES TO WS-CURRENT-USERNAME
004260          WHEN WS-USER-IDX <= WS-USER-COUNT AND
004270               WS-USER-ID (WS-USER-IDX) = VTH-CW-CURRENT-USER-ID
004280              MOVE WS-USER-NAME (WS-USER-IDX) TO WS-CURRENT-USERNAME
004290      END-SEARCH.
004300      MOVE WS-CURRENT-USERNAME TO VTH-LOG-USER.
004310  2150-EXIT.
004320      EXIT.
004330 
004340  2300-DO-GET-RATE.
004350      MOVE VTH-TXN-CURRENCY TO WS-GR-FROM.
004360      MOVE VTH-TXN-BASE     TO WS-GR-TO.
004370      IF WS-GR-TO = SPACES
004380          MOVE "USD  " TO WS-GR-TO
004390      END-IF.
004400      CALL "VTHRATSR" USING WS-GR-FROM WS-GR-TO WS-GR-MODE
004410              WS-GR-VALUE WS-GR-INVERSE WS-GR-TIMESTAMP
004420              WS-GR-STALE-FLAG WS-RATE-TABLE VTH-CALL-WORK.
004430  2300-EXIT.
004440      EXIT.
004450 
004460*----------------------------------------------------------------------
004470* 8000-WRITE-REPORT-LINES -- COMMON TO EVERY DISPATCH BRANCH, WRITES
004480* WHATEVER LINES THE CALLED SERVICE LEFT IN VTH-CW-REPORT-AREA (ZERO
004490* LINES ON ERROR, SINCE NO SERVICE TOUCHES THE COUNT WHEN IT FAILS).
004500*----------------------------------------------------------------------
004510  8000-WRITE-REPORT-LINES.
004520      IF VTH-CW-REPORT-COUNT = ZERO
004530          GO TO 8000-EXIT.
004540      PERFORM 8100-WRITE-ONE-LINE THRU 8100-EXIT
004550              VARYING VTH-CW-RPT-IDX FROM 1 BY 1
004560              UNTIL VTH-CW-RPT-IDX > VTH-CW-REPORT-COUNT.
004570  8000-EXIT.
004580      EXIT.
004590 
004600  8100-WRITE-ONE-LINE.
004610      MOVE VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX) TO FILE-REPORT-LINE.
004620      WRITE FILE-REPORT-LINE.
004630  8100-EXIT.
004640      EXIT.
004650 
004660*----------------------------------------------------------------------
004670* 9000-WRITE-ACTION-LOG -- STAMPS LEVEL AND TIMESTAMP (NO SERVICE SETS
004680* THESE TWO) AND APPENDS THE FINISHED LINE TO THE ACTION-LOG FILE.
004690*----------------------------------------------------------------------
004700  9000-WRITE-ACTION-LOG.
004710      IF VTH-CW-RESULT-ERROR
004720          SET VTH-LOG-LEVEL-ERROR TO TRUE
004730      ELSE
004740          SET VTH-LOG-LEVEL-OK TO TRUE
004750      END-IF.
004760      ACCEPT WS-TODAY FROM DATE YYYYMMDD.
004770      ACCEPT WS-NOW FROM TIME.
004780      STRING WS-TODAY-YYYY   DELIMITED BY SIZE
004790             "-"             DELIMITED BY SIZE
004800             WS-TODAY-MM     DELIMITED BY SIZE
004810             "-"             DELIMITED BY SIZE
004820             WS-TODAY-DD     DELIMITED BY SIZE
004830             "T"             DELIMITED BY SIZE
004840             WS-NOW-HH       DELIMITED BY SIZE
004850             ":"             DELIMITED BY SIZE
004860             WS-NOW-MM       DELIMITED BY SIZE
004870             ":"             DELIMITED BY SIZE
004880             WS-NOW-SS       DELIMITED BY SIZE
004890             INTO VTH-LOG-TIMESTAMP.
004900      MOVE SPACES TO VTH-LOG-LINE-TEXT.
004910      MOVE 1 TO WS-LOG-PTR.
004920      STRING VTH-LOG-LEVEL     DELIMITED BY SPACE
004930             " "              DELIMITED BY SIZE
004940             VTH-LOG-TIMESTAMP DELIMITED BY SIZE
004950             " "              DELIMITED BY SIZE
004960             VTH-LOG-ACTION    DELIMITED BY SPACE
004970             " user="         DELIMITED BY SIZE
004980             VTH-LOG-USER      DELIMITED BY SPACE
004990             " currency="     DELIMITED BY SIZE
005000             VTH-LOG-CURRENCY  DELIMITED BY SPACE
005010             INTO VTH-LOG-LINE-TEXT WITH POINTER WS-LOG-PTR.
005020* AMOUNT/ RATE ONLY COME IN FILLED ON BUY AND SELL -- REGISTER AND
005030* LOGIN LEAVE VTH-LOG-AMOUNT SPACE-FILLED, SO THE REDEFINED X(15)
005040* VIEW OF IT IS THE CLEANEST WAY TO TELL WHETHER THERE IS ANYTHING
005050* TO EDIT BEFORE WE TRY.
005060      IF VTH-LOG-AMOUNT-X NOT = SPACES
005070          MOVE VTH-LOG-AMOUNT TO WS-LOG-AMOUNT-EDIT
005080          MOVE VTH-LOG-RATE   TO WS-LOG-RATE-EDIT
005090          STRING " amount="       DELIMITED BY SIZE
005100                 WS-LOG-AMOUNT-EDIT DELIMITED BY SIZE
005110                 " rate="         DELIMITED BY SIZE
005120                 WS-LOG-RATE-EDIT   DELIMITED BY SIZE
005130                 INTO VTH-LOG-LINE-TEXT WITH POINTER WS-LOG-PTR
005140      END-IF.
005150      STRING " result="       DELIMITED BY SIZE
005160             VTH-LOG-RESULT    DELIMITED BY SPACE
005170             INTO VTH-LOG-LINE-TEXT WITH POINTER WS-LOG-PTR.
005180      IF VTH-LOG-BAL-X NOT = SPACES
005190          MOVE VTH-LOG-OLD-BAL TO WS-LOG-OLD-EDIT
005200          MOVE VTH-LOG-NEW-BAL TO WS-LOG-NEW-EDIT
005210          STRING " old="          DELIMITED BY SIZE
005220                 WS-LOG-OLD-EDIT   DELIMITED BY SIZE
005230                 " new="          DELIMITED BY SIZE
005240                 WS-LOG-NEW-EDIT   DELIMITED BY SIZE
005250                 INTO VTH-LOG-LINE-TEXT WITH POINTER WS-LOG-PTR
005260      END-IF.
005270      STRING " errtype="      DELIMITED BY SIZE
005280             VTH-LOG-ERR-TYPE  DELIMITED BY SPACE
005290             " errmsg="       DELIMITED BY SIZE
005300             VTH-LOG-ERR-MSG   DELIMITED BY SIZE
005310             INTO VTH-LOG-LINE-TEXT WITH POINTER WS-LOG-PTR.
005320      MOVE VTH-LOG-LINE-TEXT TO FILE-LOG-TEXT.
005330      WRITE FILE-LOG-LINE.
005340  9000-EXIT.
005350      EXIT.
005360 
005370*----------------------------------------------------------------------
005380* 3000-CLOSE-DOWN -- REWRITES ANY MASTER FLAGGED DIRTY BY A DISPATCHED
005390* SERVICE, THEN CLOSES EVERYTHING.
005400*----------------------------------------------------------------------
005410  3000-CLOSE-DOWN.
005420      CLOSE USERS-FILE.
005430      CLOSE PORTFOLIOS-FILE.
005440      CLOSE RATES-FILE.
005450      CLOSE TRANSACTIONS-FILE.
005460      CLOSE REPORT-FILE.
005470      CLOSE ACTION-LOG-FILE.
005480      IF WS-USER-TABLE-CHANGED
005490          OPEN OUTPUT USERS-FILE
005500          PERFORM 3100-REWRITE-USERS THRU 3100-EXIT
005510                  VARYING WS-USER-IDX FROM 1 BY 1
005520                  UNTIL WS-USER-IDX > WS-USER-COUNT
005530          CLOSE USERS-FILE
005540      END-IF.
005550      IF WS-WALLET-TABLE-CHANGED
005560          OPEN OUTPUT PORTFOLIOS-FILE
005570          PERFORM 3200-REWRITE-WALLETS THRU 3200-EXIT
005580                  VARYING WS-WALLET-IDX FROM 1 BY 1
005590                  UNTIL WS-WALLET-IDX > WS-WALLET-COUNT
005600          CLOSE PORTFOLIOS-FILE
005610      END-IF.
005620      IF WS-RATE-TABLE-CHANGED
005630          OPEN OUTPUT RATES-FILE
005640          PERFORM 3300-REWRITE-RATES THRU 3300-EXIT
005650                  VARYING WS-RATE-IDX FROM 1 BY 1
005660                  UNTIL WS-RATE-IDX > WS-RATE-COUNT
005670          CLOSE RATES-FILE
005680      END-IF.
005690  3000-EXIT.
005700      EXIT.
005710 
005720  3100-REWRITE-USERS.
005730      MOVE WS-USER-ID (WS-USER-IDX)      TO FILE-USER-ID.
005740      MOVE WS-USER-NAME (WS-USER-IDX)    TO FILE-USERNAME.
005750      MOVE WS-USER-HASH (WS-USER-IDX)    TO FILE-HASHED-PASSWORD.
005760      MOVE WS-USER-SALT (WS-USER-IDX)    TO FILE-USER-SALT.
005770      MOVE WS-USER-REGDATE (WS-USER-IDX) TO FILE-USER-REGDATE.
005780      WRITE FILE-USER-RECORD.
005790  3100-EXIT.
005800      EXIT.
005810 
005820  3200-REWRITE-WALLETS.
005830      MOVE WS-WALLET-USER-ID (WS-WALLET-IDX)
005840              TO FILE-WALLET-USER-ID.
005850      MOVE WS-WALLET-CURRENCY (WS-WALLET-IDX)
005860              TO FILE-WALLET-CURRENCY.
005870      MOVE WS-WALLET-BALANCE (WS-WALLET-IDX)
005880              TO FILE-WALLET-BALANCE.
005890      WRITE FILE-WALLET-RECORD.
005900  3200-EXIT.
005910      EXIT.
005920 
005930  3300-REWRITE-RATES.
005940      IF WS-RATE-IDX = 1
005950          SET FILE-RATE-IS-HEADER TO TRUE
005960          MOVE WS-LAST-REFRESH TO FILE-LAST-REFRESH
005970          WRITE FILE-RATE-RECORD
005980      END-IF.
005990      SET FILE-RATE-IS-DETAIL TO TRUE.
006000      MOVE WS-RATE-FROM (WS-RATE-IDX) TO FILE-RATE-FROM.
006010      MOVE WS-RATE-TO (WS-RATE-IDX)   TO FILE-RATE-TO.
006020      MOVE WS-RATE-VALUE (WS-RATE-IDX) TO FILE-RATE-VALUE.
006030      MOVE WS-RATE-UPDATED-AT (WS-RATE-IDX) TO FILE-RATE-UPDATED-AT.
006040      MOVE WS-RATE-SOURCE (WS-RATE-IDX) TO FILE-RATE-SOURCE.
006050      WRITE FILE-RATE-RECORD.
006060  3300-EXIT.
006070      EXIT.
