000010*----------------------------------------------------------------------
000020* (c) 2003 VALUTATRADE DATA CENTER.  ALL RIGHTS RESERVED.
000030* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF VALUTATRADE.
000040* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000050* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000060*----------------------------------------------------------------------
000070* #IDENT  "@(#) vth/batch/VTHPORSR.cbl  $Revision: 1.9 $"
000080*----------------------------------------------------------------------
000090 
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VTHPORSR.
000120 AUTHOR.         K L MERCER.
000130 INSTALLATION.   VALUTATRADE DATA CENTER.
000140 DATE-WRITTEN.   08/05/96.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL.
000170*----------------------------------------------------------------------
000180* CHANGE LOG
000190* DATE       WHO  REQUEST   DESCRIPTION
000200* ---------- ---- --------- ------------------------------------------
000210* 08/05/96   KLM  VTH-249   ORIGINAL -- PORTFOLIO REPORT DID NOT  VTH-249 
000220*                           EXIST BEFORE THIS RELEASE, USERS COULDVTH-249 
000230*                           ONLY SEE BALANCES ONE CURRENCY AT A   VTH-249 
000240*                           TIME VIA BUY/ SELL CONFIRMATIONS.     VTH-249 
000250* 09/22/97   KLM  VTH-306   ADDED THE GRAND-TOTAL LINE AND 36-DASHVTH-306 
000260*                           SEPARATOR PER REPORTING STANDARDS MEMOVTH-306 
000270*                           97-02.                                VTH-306 
000280* 01/05/99   RTD  VTH-365   Y2K REVIEW -- NO DATE FIELDS ON THIS  VTH-365 
000290*                           REPORT, NOTHING TO REMEDIATE.         VTH-365 
000300* 06/14/01   PDN  VTH-415   NO FUNCTIONAL CHANGE, RECOMPILED UNDERVTH-415 
000310*                           NEW SHOP STANDARD COPYRIGHT BANNER.   VTH-415 
000320* 02/14/03   PDN  VTH-460   EMPTY-PORTFOLIO CASE NOW REPORTS A    VTH-460 
000330*                           TOTAL OF ZERO INSTEAD OF SUPPRESSING  VTH-460 
000340*                           THE REPORT, PER AUDIT FINDING         VTH-460 
000350*                           2003-009.                             VTH-460 
000360* 11/03/04   HGV  VTH-512   A WALLET WHOSE CURRENCY HAD NO CACHED VTH-512 
000370*                           RATE AGAINST THE REQUESTED BASE WAS   VTH-512 
000380*                           JUST BEING DROPPED FROM THE REPORT, SOVTH-512 
000390*                           THE GRAND TOTAL CAME OUT LOW WITH NO  VTH-512 
000400*                           INDICATION ANYTHING WAS WRONG.  THE   VTH-512 
000410*                           WALLET LOOP NOW STOPS AT THE FIRST    VTH-512 
000420*                           RATE FAILURE AND THE WHOLE REPORT IS  VTH-512 
000430*                           ABORTED, SAME AS BUYSR/ SELLSR DO WHENVTH-512 
000440*                           THEIR OWN RATE LOOKUP FAILS.          VTH-512 
000450*----------------------------------------------------------------------
000460 
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.   VALUTATRADE-3090.
000500 OBJECT-COMPUTER.   VALUTATRADE-3090.
000510 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000520 
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550 01  WS-WORK-AREAS.
000560     05  WS-BASE-CODE              PIC X(05).
000570     05  WS-CURR-VALID-FLAG        PIC X(01).
000580         88  WS-CURR-IS-VALID           VALUE "Y".
000590     05  WS-USERNAME               PIC X(20).
000600     05  WS-MONEY-EDIT             PIC Z,ZZZ,ZZ9.99.
000610     05  WS-AMOUNT-EDIT            PIC Z,ZZZ,ZZ9.9999.
000620     05  WS-TOTAL                  PIC S9(11)V9(4).
000630     05  WS-VALUE                  PIC S9(11)V9(4).
000640     05  WS-DETAIL-COUNT           PIC 9(02) COMP.
000650     05  FILLER                    PIC X(08).
000660 
000670*----------------------------------------------------------------------
000680* CURRENCY REGISTRY DUMMY -- SAME 76-BYTE SHAPE VTHCURSR RETURNS,
000690* USED HERE ONLY TO VALIDATE THE REQUESTED BASE CURRENCY.
000700*----------------------------------------------------------------------
000710 01  WS-CUR-ENTRY-DUMMY.
000720     05  FILLER                    PIC X(20).
000730     05  FILLER                    PIC X(01).
000740     05  FILLER                    PIC X(20).
000750     05  FILLER                    PIC X(20).
000760     05  FILLER                    PIC 9(13)V9(02).
000770 
000780*----------------------------------------------------------------------
000790* RATE-LOOKUP CALL-OUT AREA (SAME SHAPE AS VTHRATSR'S LINKAGE)
000800*----------------------------------------------------------------------
000810 01  WS-RATE-VALUE                 PIC S9(07)V9(08).
000820 01  WS-RATE-INVERSE               PIC S9(07)V9(08).
000830 01  WS-RATE-TIMESTAMP             PIC X(20).
000840 01  WS-RATE-STALE-FLAG            PIC X(01).
000850 01  WS-RATE-MODE                  PIC X(01) VALUE "S".
000860 
000870 LINKAGE SECTION.
000880 COPY VTHTXN.
000890 COPY VTHUSR.
000900 COPY VTHWAL.
000910 COPY VTHRAT.
000920 COPY VTHWRK.
000930 
000940 PROCEDURE DIVISION USING VTH-TRANSACTION-RECORD
000950                          WS-USER-TABLE
000960                          WS-WALLET-TABLE
000970                          WS-RATE-TABLE
000980                          VTH-CALL-WORK.
000990  0100-MAIN.
001000      SET VTH-CW-RESULT-OK TO TRUE.
001010      MOVE VTH-TXN-BASE TO WS-BASE-CODE.
001020      IF WS-BASE-CODE = SPACES
001030          MOVE "USD  " TO WS-BASE-CODE
001040      END-IF.
001050      IF VTH-CW-NOT-LOGGED-IN
001060          MOVE "AuthError" TO VTH-CW-ERROR-TYPE
001070          MOVE "not logged in" TO VTH-CW-ERROR-MSG
001080          SET VTH-CW-RESULT-ERROR TO TRUE
001090          GO TO 0900-EXIT.
001100      CALL "VTHCURSR" USING WS-BASE-CODE WS-CURR-VALID-FLAG
001110              WS-CUR-ENTRY-DUMMY.
001120      IF NOT WS-CURR-IS-VALID
001130          MOVE "CurrencyNotFound" TO VTH-CW-ERROR-TYPE
001140          MOVE "unknown base currency" TO VTH-CW-ERROR-MSG
001150          SET VTH-CW-RESULT-ERROR TO TRUE
001160          GO TO 0900-EXIT.
001170      PERFORM 0150-FIND-USERNAME THRU 0150-EXIT.
001180      MOVE ZERO TO WS-TOTAL WS-DETAIL-COUNT.
001190      SET VTH-CW-RPT-IDX TO 1.
001200      STRING "Portfolio of user '" DELIMITED BY SIZE
001210             WS-USERNAME             DELIMITED BY SPACE
001220             "' (base: "             DELIMITED BY SIZE
001230             WS-BASE-CODE            DELIMITED BY SPACE
001240             "):"                    DELIMITED BY SIZE
001250             INTO VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX).
001260      SET VTH-CW-RPT-IDX UP BY 1.
001270      PERFORM 0200-FIND-USER-WALLETS THRU 0200-EXIT
001280              VARYING WS-WALLET-IDX FROM 1 BY 1
001290              UNTIL WS-WALLET-IDX > WS-WALLET-COUNT
001300                 OR VTH-CW-RESULT-ERROR.
001310      IF VTH-CW-RESULT-ERROR
001320          PERFORM 0800-ABORT-REPORT THRU 0800-EXIT
001330          GO TO 0900-EXIT.
001340      MOVE ALL "-" TO VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX) (1:36).
001350      SET VTH-CW-RPT-IDX UP BY 1.
001360      MOVE WS-TOTAL TO WS-MONEY-EDIT.
001370      STRING "TOTAL: " DELIMITED BY SIZE
001380             WS-MONEY-EDIT   DELIMITED BY SIZE
001390             " "             DELIMITED BY SIZE
001400             WS-BASE-CODE    DELIMITED BY SPACE
001410             INTO VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX).
001420      MOVE VTH-CW-RPT-IDX TO VTH-CW-REPORT-COUNT.
001430      GO TO 0900-EXIT.
001440 
001450  0150-FIND-USERNAME.
001460      SET WS-USER-IDX TO 1.
001470      SEARCH WS-USER-ENTRY
001480          AT END
001490              MOVE SPACES TO WS-USERNAME
001500          WHEN WS-USER-IDX <= WS-USER-COUNT AND
001510               WS-USER-ID (WS-USER-IDX) = VTH-CW-CURRENT-USER-ID
001520              MOVE WS-USER-NAME (WS-USER-IDX) TO WS-USERNAME
001530      END-SEARCH.
001540  0150-EXIT.
001550      EXIT.
001560 
001570  0200-FIND-USER-WALLETS.
001580      IF WS-WALLET-USER-ID (WS-WALLET-IDX) NOT = VTH-CW-CURRENT-USER-ID
001590          GO TO 0200-EXIT.
001600      ADD 1 TO WS-DETAIL-COUNT.
001610      PERFORM 0300-VALUE-ONE-WALLET THRU 0300-EXIT.
001620  0200-EXIT.
001630      EXIT.
001640 
001650  0300-VALUE-ONE-WALLET.
001660      CALL "VTHRATSR" USING WS-WALLET-CURRENCY (WS-WALLET-IDX)
001670              WS-BASE-CODE WS-RATE-MODE WS-RATE-VALUE WS-RATE-INVERSE
001680              WS-RATE-TIMESTAMP WS-RATE-STALE-FLAG WS-RATE-TABLE
001690              VTH-CALL-WORK.
001700      IF VTH-CW-RESULT-ERROR
001710          GO TO 0300-EXIT.
001720      COMPUTE WS-VALUE ROUNDED =
001730              WS-WALLET-BALANCE (WS-WALLET-IDX) * WS-RATE-VALUE.
001740      ADD WS-VALUE TO WS-TOTAL.
001750      MOVE WS-WALLET-BALANCE (WS-WALLET-IDX) TO WS-AMOUNT-EDIT.
001760      MOVE WS-VALUE TO WS-MONEY-EDIT.
001770      STRING "- " DELIMITED BY SIZE
001780             WS-WALLET-CURRENCY (WS-WALLET-IDX) DELIMITED BY SPACE
001790             ": "          DELIMITED BY SIZE
001800             WS-AMOUNT-EDIT DELIMITED BY SIZE
001810             " -> "         DELIMITED BY SIZE
001820             WS-MONEY-EDIT  DELIMITED BY SIZE
001830             " "            DELIMITED BY SIZE
001840             WS-BASE-CODE   DELIMITED BY SPACE
001850             INTO VTH-CW-REPORT-ENTRY (VTH-CW-RPT-IDX).
001860      SET VTH-CW-RPT-IDX UP BY 1.
001870  0300-EXIT.
001880      EXIT.
001890 
001900* NO VTH-LOG-FIELDS COME IN ON THIS SERVICE'S LINKAGE -- PORTFOLIO
001910* ISN'T ONE OF THE ACTIONS THE ACTION LOG TRACKS.  THIS PARAGRAPH
001920* JUST GUARANTEES THE ZERO-LINES-ON-ERROR RULE HOLDS EVEN IF THE
001930* WALLET LOOP HAD ALREADY BUILT PART OF THE REPORT BEFORE THE
001940* RATE LOOKUP FOR SOME WALLET CAME BACK BAD.
001950  0800-ABORT-REPORT.
001960      MOVE ZERO TO VTH-CW-REPORT-COUNT.
001970  0800-EXIT.
001980      EXIT.
001990 
002000  0900-EXIT.
002010      EXIT PROGRAM.
