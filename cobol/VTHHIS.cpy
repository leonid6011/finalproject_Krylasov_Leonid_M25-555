000010*--------------------------------------------------------------
000020* VTHHIS   -  RATE HISTORY RECORD LAYOUT (APPEND-ONLY FILE)
000030*          -  ONE ROW WRITTEN PER ACCEPTED QUOTE DURING A
000040*          -  RATES-MERGE RUN.  SEE VTHUPDSR.
000050*--------------------------------------------------------------
000060* MAINTENANCE HISTORY
000070* 1994-05-09 RTD  ORIGINAL LAYOUT FOR VTH-140 RATE LOOKUP
000080* 1998-03-14 KLM  ADDED VTH-HIST-ID FOR RECONCILIATION VTH-355
000090*--------------------------------------------------------------
000100 
000110 01  VTH-HISTORY-RECORD.
000120     05  VTH-HIST-ID              PIC X(46).
000130     05  VTH-HIST-FROM-CURRENCY   PIC X(05).
000140     05  VTH-HIST-TO-CURRENCY     PIC X(05).
000150     05  VTH-HIST-RATE            PIC S9(7)V9(8).
000160     05  VTH-HIST-RATE-X REDEFINES VTH-HIST-RATE
000170                                  PIC X(15).
000180     05  VTH-HIST-TIMESTAMP       PIC X(20).
000190     05  VTH-HIST-SOURCE          PIC X(20).
000200     05  FILLER                   PIC X(05).
