000010*--------------------------------------------------------------
000020* VTHWAL   -  PORTFOLIO (WALLET) MASTER RECORD LAYOUT
000030*          -  ONE ENTRY PER USER PER HELD CURRENCY
000040*          -  KEYED LOGICALLY BY VTH-WALLET-USER-ID +
000050*                                 VTH-WALLET-CURRENCY
000060*--------------------------------------------------------------
000070* MAINTENANCE HISTORY
000080* 1994-02-18 RTD  ORIGINAL LAYOUT FOR VTH-100 REGISTRATION
000090* 1995-11-02 KLM  WIDENED BALANCE TO S9(11)V9(4) PER VTH-190
000100*                 (WAS S9(9)V99, TOO SMALL FOR CRYPTO LOTS)
000110*--------------------------------------------------------------
000120 
000130 01  VTH-WALLET-RECORD.
000140     05  VTH-WALLET-USER-ID       PIC 9(06).
000150     05  VTH-WALLET-CURRENCY      PIC X(05).
000160     05  VTH-WALLET-BALANCE       PIC S9(11)V9(4).
000170     05  FILLER                  PIC X(04).
000180 
000190*--------------------------------------------------------------
000200* WS-WALLET-TABLE  -  WHOLE MASTER HELD IN MEMORY FOR THE RUN
000210*--------------------------------------------------------------
000220 01  WS-WALLET-TABLE.
000230     05  WS-WALLET-COUNT          PIC 9(4) COMP.
000240     05  WS-WALLET-TABLE-DIRTY    PIC X(01) VALUE 'N'.
000250         88  WS-WALLET-TABLE-CHANGED   VALUE 'Y'.
000260         88  WS-WALLET-TABLE-UNCHANGED VALUE 'N'.
000270     05  FILLER                   PIC X(02).
000280     05  WS-WALLET-ENTRY OCCURS 2000 TIMES
000290             INDEXED BY WS-WALLET-IDX.
000300         10  WS-WALLET-USER-ID    PIC 9(06).
000310         10  WS-WALLET-CURRENCY   PIC X(05).
000320         10  WS-WALLET-BALANCE    PIC S9(11)V9(4).
000330         10  WS-WALLET-BAL-X REDEFINES WS-WALLET-BALANCE
000340                                  PIC X(15).
000350         10  FILLER               PIC X(04).
