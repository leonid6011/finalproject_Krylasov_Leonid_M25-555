000010*----------------------------------------------------------------------
000020* (c) 2003 VALUTATRADE DATA CENTER.  ALL RIGHTS RESERVED.
000030* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF VALUTATRADE.
000040* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000050* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000060*----------------------------------------------------------------------
000070* #IDENT  "@(#) vth/batch/VTHSELSR.cbl  $Revision: 1.11 $"
000080*----------------------------------------------------------------------
000090 
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VTHSELSR.
000120 AUTHOR.         R T DAVENPORT.
000130 INSTALLATION.   VALUTATRADE DATA CENTER.
000140 DATE-WRITTEN.   05/16/94.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL.
000170*----------------------------------------------------------------------
000180* CHANGE LOG
000190* DATE       WHO  REQUEST   DESCRIPTION
000200* ---------- ---- --------- ------------------------------------------
000210* 05/16/94   RTD  VTH-071   ORIGINAL, MIRROR IMAGE OF VTHBUYSR -- VTH-071 
000220*                           SELL DEBITS THE HELD CURRENCY AND     VTH-071 
000230*                           CREDITS USD INSTEAD OF THE OTHER WAY  VTH-071 
000240*                           AROUND.                               VTH-071 
000250* 11/02/95   KLM  VTH-194   HOLDINGS CHECK MOVED BEFORE ANY       VTH-194 
000260*                           BALANCE IS TOUCHED, SAME REASON AS    VTH-194 
000270*                           VTH-193 ON VTHBUYSR (DATA ADMIN MEMO  VTH-194 
000280*                           95-16).                               VTH-194 
000290* 07/30/96   KLM  VTH-251   USD WALLET NOW AUTO-CREATED AT ZERO ONVTH-251 
000300*                           A USER'S VERY FIRST SALE.             VTH-251 
000310* 09/22/97   KLM  VTH-308   INSUFFICIENT-HOLDINGS MESSAGE NOW     VTH-308 
000320*                           CARRIES AVAILABLE AND REQUESTED       VTH-308 
000330*                           AMOUNTS TO 4 DP.                      VTH-308 
000340* 01/05/99   RTD  VTH-367   Y2K REVIEW -- NO DATE FIELDS          VTH-367 
000350*                           PROCESSED, NOTHING TO REMEDIATE.      VTH-367 
000360* 06/14/01   PDN  VTH-417   NO FUNCTIONAL CHANGE, RECOMPILED UNDERVTH-417 
000370*                           NEW SHOP STANDARD COPYRIGHT BANNER.   VTH-417 
000380* 02/14/03   PDN  VTH-462   PROCEEDS NOW ROUNDED HALF-UP TO 4 DP  VTH-462 
000390*                           PER AUDIT FINDING 2003-012 (WAS       VTH-462 
000400*                           TRUNCATING, SAME FIX AS VTHBUYSR).    VTH-462 
000410* 11/03/04   HGV  VTH-515   VTH-308 SAID BOTH AMOUNTS ON THE      VTH-515 
000420*                           INSUFFICIENT-HOLDINGS MESSAGE WERE    VTH-515 
000430*                           EDITED TO 4 DP, BUT THE NO-WALLET-AT- VTH-515 
000440*                           ALL BRANCH WAS STILL STRINGING THE RAWVTH-515 
000450*                           REDEFINED VTH-TXN-AMOUNT-X BYTES IN ASVTH-515 
000460*                           "REQUESTED". NOW EDITED THROUGH WS-   VTH-515 
000470*                           AMOUNT-EDIT-2 LIKE THE BALANCE-TOO-LOWVTH-515 
000480*                           BRANCH BELOW IT.                      VTH-515 
000490*----------------------------------------------------------------------
000500 
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.   VALUTATRADE-3090.
000540 OBJECT-COMPUTER.   VALUTATRADE-3090.
000550 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000560 
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590 01  WS-WORK-AREAS.
000600     05  WS-CURRENCY               PIC X(05).
000610     05  WS-CURR-VALID-FLAG        PIC X(01).
000620         88  WS-CURR-IS-VALID           VALUE "Y".
000630     05  WS-CUR-ENTRY-DUMMY.
000640         10  FILLER                PIC X(20).
000650         10  FILLER                PIC X(01).
000660         10  FILLER                PIC X(20).
000670         10  FILLER                PIC X(20).
000680         10  FILLER                PIC 9(13)V9(02).
000690     05  WS-RATE                   PIC S9(07)V9(08).
000700     05  WS-RATE-INVERSE           PIC S9(07)V9(08).
000710     05  WS-RATE-TIMESTAMP         PIC X(20).
000720     05  WS-RATE-STALE-FLAG        PIC X(01).
000730     05  WS-RATE-MODE              PIC X(01) VALUE "S".
000740     05  WS-PROCEEDS               PIC S9(11)V9(4).
000750     05  WS-USD-IDX                PIC 9(04) COMP.
000760     05  WS-USD-FOUND-FLAG         PIC X(01).
000770         88  WS-USD-FOUND               VALUE "Y".
000780     05  WS-SOURCE-IDX             PIC 9(04) COMP.
000790     05  WS-SOURCE-FOUND-FLAG      PIC X(01).
000800         88  WS-SOURCE-FOUND            VALUE "Y".
000810     05  WS-SOURCE-OLD-BAL         PIC S9(11)V9(4).
000820     05  WS-OLD-BAL                PIC S9(11)V9(4).
000830     05  WS-NEW-BAL                PIC S9(11)V9(4).
000840     05  WS-AMOUNT-EDIT-1          PIC Z,ZZZ,ZZ9.9999.
000850     05  WS-AMOUNT-EDIT-2          PIC Z,ZZZ,ZZ9.9999.
000860     05  WS-RATE-EDIT              PIC ZZZ9.99.
000870     05  WS-MONEY-EDIT             PIC Z,ZZZ,ZZ9.99.
000880     05  FILLER                    PIC X(10).
000890 
000900 LINKAGE SECTION.
000910 COPY VTHTXN.
000920 COPY VTHWAL.
000930 COPY VTHRAT.
000940 COPY VTHWRK.
000950 COPY VTHLOG.
000960 
000970 PROCEDURE DIVISION USING VTH-TRANSACTION-RECORD
000980                          WS-WALLET-TABLE
000990                          WS-RATE-TABLE
001000                          VTH-CALL-WORK
001010                          VTH-LOG-FIELDS.
001020  0100-MAIN.
001030      SET VTH-CW-RESULT-OK TO TRUE.
001040      MOVE SPACES TO VTH-LOG-FIELDS.
001050      MOVE "SELL" TO VTH-LOG-ACTION.
001060      MOVE VTH-TXN-CURRENCY TO WS-CURRENCY VTH-LOG-CURRENCY.
001070      IF VTH-CW-NOT-LOGGED-IN
001080          MOVE "AuthError" TO VTH-CW-ERROR-TYPE
001090          MOVE "not logged in" TO VTH-CW-ERROR-MSG
001100          SET VTH-CW-RESULT-ERROR TO TRUE
001110          PERFORM 0800-LOG-ERROR THRU 0800-EXIT
001120          GO TO 0900-EXIT.
001130      CALL "VTHCURSR" USING WS-CURRENCY WS-CURR-VALID-FLAG
001140              WS-CUR-ENTRY-DUMMY.
001150      IF NOT WS-CURR-IS-VALID
001160          MOVE "CurrencyNotFound" TO VTH-CW-ERROR-TYPE
001170          MOVE "unknown currency code" TO VTH-CW-ERROR-MSG
001180          SET VTH-CW-RESULT-ERROR TO TRUE
001190          PERFORM 0800-LOG-ERROR THRU 0800-EXIT
001200          GO TO 0900-EXIT.
001210      IF VTH-TXN-AMOUNT NOT > ZERO
001220          MOVE "ValidationError" TO VTH-CW-ERROR-TYPE
001230          MOVE "amount must be greater than zero"
001240                                        TO VTH-CW-ERROR-MSG
001250          SET VTH-CW-RESULT-ERROR TO TRUE
001260          PERFORM 0800-LOG-ERROR THRU 0800-EXIT
001270          GO TO 0900-EXIT.
001280      MOVE VTH-TXN-AMOUNT TO VTH-LOG-AMOUNT.
001290      PERFORM 0250-FIND-SOURCE-WALLET THRU 0250-EXIT.
001300      IF NOT WS-SOURCE-FOUND
001310          MOVE "InsufficientHoldings" TO VTH-CW-ERROR-TYPE
001320          MOVE VTH-TXN-AMOUNT  TO WS-AMOUNT-EDIT-2
001330          STRING "available 0.0000 " DELIMITED BY SIZE
001340                 WS-CURRENCY DELIMITED BY SPACE
001350                 ", requested "  DELIMITED BY SIZE
001360                 WS-AMOUNT-EDIT-2 DELIMITED BY SIZE
001370                 INTO VTH-CW-ERROR-MSG
001380          SET VTH-CW-RESULT-ERROR TO TRUE
001390          PERFORM 0800-LOG-ERROR THRU 0800-EXIT
001400          GO TO 0900-EXIT.
001410      MOVE WS-WALLET-BALANCE (WS-SOURCE-IDX) TO WS-OLD-BAL.
001420      IF WS-OLD-BAL < VTH-TXN-AMOUNT
001430          MOVE "InsufficientHoldings" TO VTH-CW-ERROR-TYPE
001440          MOVE WS-OLD-BAL      TO WS-AMOUNT-EDIT-1
001450          MOVE VTH-TXN-AMOUNT  TO WS-AMOUNT-EDIT-2
001460          STRING "available " DELIMITED BY SIZE
001470                 WS-AMOUNT-EDIT-1 DELIMITED BY SIZE
001480                 " " DELIMITED BY SIZE
001490                 WS-CURRENCY DELIMITED BY SPACE
001500                 ", requested " DELIMITED BY SIZE
001510                 WS-AMOUNT-EDIT-2 DELIMITED BY SIZE
001520                 INTO VTH-CW-ERROR-MSG
001530          SET VTH-CW-RESULT-ERROR TO TRUE
001540          PERFORM 0800-LOG-ERROR THRU 0800-EXIT
001550          GO TO 0900-EXIT.
001560      PERFORM 0200-GET-SELL-RATE THRU 0200-EXIT.
001570      IF VTH-CW-RESULT-ERROR
001580          PERFORM 0800-LOG-ERROR THRU 0800-EXIT
001590          GO TO 0900-EXIT.
001600      MOVE WS-RATE TO VTH-LOG-RATE.
001610      COMPUTE WS-PROCEEDS ROUNDED = VTH-TXN-AMOUNT * WS-RATE.
001620      PERFORM 0400-DEBIT-SOURCE-WALLET THRU 0400-EXIT.
001630      PERFORM 0500-CREDIT-USD-WALLET THRU 0500-EXIT.
001640      SET WS-WALLET-TABLE-CHANGED TO TRUE.
001650      PERFORM 0600-WRITE-SELL-REPORT THRU 0600-EXIT.
001660      MOVE "OK   " TO VTH-LOG-RESULT.
001670      GO TO 0900-EXIT.
001680 
001690  0200-GET-SELL-RATE.
001700      CALL "VTHRATSR" USING WS-CURRENCY "USD  " WS-RATE-MODE WS-RATE
001710              WS-RATE-INVERSE WS-RATE-TIMESTAMP WS-RATE-STALE-FLAG
001720              WS-RATE-TABLE VTH-CALL-WORK.
001730  0200-EXIT.
001740      EXIT.
001750 
001760  0250-FIND-SOURCE-WALLET.
001770      MOVE "N" TO WS-SOURCE-FOUND-FLAG.
001780      SET WS-WALLET-IDX TO 1.
001790      SEARCH WS-WALLET-ENTRY
001800          AT END
001810              MOVE "N" TO WS-SOURCE-FOUND-FLAG
001820          WHEN WS-WALLET-IDX <= WS-WALLET-COUNT AND
001830               WS-WALLET-USER-ID (WS-WALLET-IDX) =
001840                   VTH-CW-CURRENT-USER-ID AND
001850               WS-WALLET-CURRENCY (WS-WALLET-IDX) = WS-CURRENCY
001860              MOVE "Y" TO WS-SOURCE-FOUND-FLAG
001870              SET WS-SOURCE-IDX TO WS-WALLET-IDX
001880  0250-EXIT.
001890      EXIT.
001900 
001910  0400-DEBIT-SOURCE-WALLET.
001920      MOVE WS-WALLET-BALANCE (WS-SOURCE-IDX) TO WS-SOURCE-OLD-BAL.
001930      COMPUTE WS-WALLET-BALANCE (WS-SOURCE-IDX) =
001940              WS-WALLET-BALANCE (WS-SOURCE-IDX) - VTH-TXN-AMOUNT.
001950  0400-EXIT.
001960      EXIT.
001970 
001980  0500-CREDIT-USD-WALLET.
001990      MOVE "N" TO WS-USD-FOUND-FLAG.
002000      SET WS-WALLET-IDX TO 1.
002010      SEARCH WS-WALLET-ENTRY
002020          AT END
002030              MOVE "N" TO WS-USD-FOUND-FLAG
002040          WHEN WS-WALLET-IDX <= WS-WALLET-COUNT AND
002050               WS-WALLET-USER-ID (WS-WALLET-IDX) =
002060                   VTH-CW-CURRENT-USER-ID AND
002070               WS-WALLET-CURRENCY (WS-WALLET-IDX) = "USD  "
002080              MOVE "Y" TO WS-USD-FOUND-FLAG
002090              SET WS-USD-IDX TO WS-WALLET-IDX
002100      END-SEARCH.
002110      IF WS-USD-FOUND
002120          MOVE WS-WALLET-BALANCE (WS-USD-IDX) TO WS-OLD-BAL
002130          COMPUTE WS-WALLET-BALANCE (WS-USD-IDX) =
002140                  WS-WALLET-BALANCE (WS-USD-IDX) + WS-PROCEEDS
002150          MOVE WS-WALLET-BALANCE (WS-USD-IDX) TO WS-NEW-BAL
002160      ELSE
002170          MOVE ZERO TO WS-OLD-BAL
002180          ADD 1 TO WS-WALLET-COUNT
002190          SET WS-WALLET-IDX TO WS-WALLET-COUNT
002200          MOVE VTH-CW-CURRENT-USER-ID TO
002210                  WS-WALLET-USER-ID (WS-WALLET-IDX)
002220          MOVE "USD  " TO WS-WALLET-CURRENCY (WS-WALLET-IDX)
002230          MOVE WS-PROCEEDS TO WS-WALLET-BALANCE (WS-WALLET-IDX)
002240          MOVE WS-PROCEEDS TO WS-NEW-BAL
002250      END-IF.
002260      MOVE WS-OLD-BAL TO VTH-LOG-OLD-BAL.
002270      MOVE WS-NEW-BAL TO VTH-LOG-NEW-BAL.
002280  0500-EXIT.
002290      EXIT.
002300 
002310  0600-WRITE-SELL-REPORT.
002320      MOVE VTH-TXN-AMOUNT TO WS-AMOUNT-EDIT-1.
002330      MOVE WS-RATE        TO WS-RATE-EDIT.
002340      STRING "Sale complete: " DELIMITED BY SIZE
002350             WS-AMOUNT-EDIT-1  DELIMITED BY SIZE
002360             " "                DELIMITED BY SIZE
002370             WS-CURRENCY        DELIMITED BY SPACE
002380             " at rate "        DELIMITED BY SIZE
002390             WS-RATE-EDIT       DELIMITED BY SIZE
002400             " USD/"            DELIMITED BY SIZE
002410             WS-CURRENCY        DELIMITED BY SPACE
002420             INTO VTH-CW-REPORT-ENTRY (1).
002430      MOVE "Portfolio changes:" TO VTH-CW-REPORT-ENTRY (2).
002440      MOVE WS-SOURCE-OLD-BAL TO WS-AMOUNT-EDIT-1.
002450      MOVE WS-WALLET-BALANCE (WS-SOURCE-IDX) TO WS-AMOUNT-EDIT-2.
002460      STRING "- " DELIMITED BY SIZE
002470             WS-CURRENCY       DELIMITED BY SPACE
002480             ": was "          DELIMITED BY SIZE
002490             WS-AMOUNT-EDIT-1  DELIMITED BY SIZE
002500             " -> now "        DELIMITED BY SIZE
002510             WS-AMOUNT-EDIT-2  DELIMITED BY SIZE
002520             INTO VTH-CW-REPORT-ENTRY (3).
002530      MOVE WS-PROCEEDS TO WS-MONEY-EDIT.
002540      STRING "Estimated proceeds: " DELIMITED BY SIZE
002550             WS-MONEY-EDIT     DELIMITED BY SIZE
002560             " USD"            DELIMITED BY SIZE
002570             INTO VTH-CW-REPORT-ENTRY (4).
002580      MOVE 4 TO VTH-CW-REPORT-COUNT.
002590  0600-EXIT.
002600      EXIT.
002610 
002620  0800-LOG-ERROR.
002630      MOVE "ERROR" TO VTH-LOG-RESULT.
002640      MOVE VTH-CW-ERROR-TYPE TO VTH-LOG-ERR-TYPE.
002650      MOVE VTH-CW-ERROR-MSG  TO VTH-LOG-ERR-MSG.
002660  0800-EXIT.
002670      EXIT.
002680 
002690  0900-EXIT.
002700      EXIT PROGRAM.
