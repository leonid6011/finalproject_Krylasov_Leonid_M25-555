000010*--------------------------------------------------------------
000020* VTHUSR   -  USER MASTER RECORD LAYOUT
000030*          -  ONE ENTRY PER REGISTERED WALLET HOLDER
000040*          -  USED BY VTHMAIN, VTHREGSR, VTHLOGSR
000050*--------------------------------------------------------------
000060* MAINTENANCE HISTORY
000070* 1994-02-11 RTD  ORIGINAL LAYOUT FOR VTH-100 REGISTRATION
000080* 1996-07-30 KLM  ADDED VTH-REG-DATE FOR AUDIT TRACE VTH-244
000090* 1999-01-05 RTD  Y2K -- REG-DATE ALREADY 4-DIGIT YEAR, NO CHG
000100*--------------------------------------------------------------
000110 
000120 01  VTH-USER-RECORD.
000130     05  VTH-USER-ID              PIC 9(06).
000140     05  VTH-USERNAME             PIC X(20).
000150     05  VTH-HASHED-PASSWORD      PIC X(64).
000160     05  VTH-SALT                 PIC X(08).
000170     05  VTH-REG-DATE             PIC X(19).
000180     05  FILLER                   PIC X(03).
000190 
000200*--------------------------------------------------------------
000210* WS-USER-TABLE  -  WHOLE MASTER HELD IN MEMORY FOR THE RUN
000220* (LINE SEQUENTIAL FILE, NO INDEXED ACCESS -- SEE VTH-SPEC-01)
000230*--------------------------------------------------------------
000240 01  WS-USER-TABLE.
000250     05  WS-USER-COUNT            PIC 9(4) COMP.
000260     05  WS-USER-TABLE-DIRTY      PIC X(01) VALUE 'N'.
000270         88  WS-USER-TABLE-CHANGED     VALUE 'Y'.
000280         88  WS-USER-TABLE-UNCHANGED   VALUE 'N'.
000290     05  FILLER                   PIC X(02).
000300     05  WS-USER-ENTRY OCCURS 500 TIMES
000310             INDEXED BY WS-USER-IDX.
000320         10  WS-USER-ID           PIC 9(06).
000330         10  WS-USER-NAME         PIC X(20).
000340         10  WS-USER-HASH         PIC X(64).
000350         10  WS-USER-SALT         PIC X(08).
000360         10  WS-USER-REGDATE      PIC X(19).
000370         10  FILLER               PIC X(03).
