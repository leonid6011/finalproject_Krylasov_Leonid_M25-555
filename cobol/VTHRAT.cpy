000010*--------------------------------------------------------------
000020* VTHRAT   -  RATE CACHE FILE LAYOUT
000030*          -  RECORD 1 OF THE FILE IS THE HEADER (LAST-REFRESH)
000040*          -  RECORDS 2-N ARE ONE PER QUOTED CURRENCY PAIR
000050*          -  VTH-RATE-REC-TYPE TELLS THE TWO SHAPES APART
000060*--------------------------------------------------------------
000070* MAINTENANCE HISTORY
000080* 1994-05-09 RTD  ORIGINAL LAYOUT FOR VTH-140 RATE LOOKUP
000090* 1997-09-22 KLM  ADDED HEADER RECORD FOR TTL STALENESS CHECK
000100*                 PER VTH-301 (SEE VTHRATSR, VTHUPDSR)
000110*--------------------------------------------------------------
000120 
000130 01  VTH-RATE-FILE-RECORD.
000140     05  VTH-RATE-REC-TYPE        PIC X(01).
000150         88  VTH-RATE-IS-HEADER        VALUE 'H'.
000160         88  VTH-RATE-IS-DETAIL        VALUE 'D'.
000170     05  VTH-RATE-BODY            PIC X(69).
000180 
000190 01  VTH-RATE-HEADER-VIEW REDEFINES VTH-RATE-FILE-RECORD.
000200     05  FILLER                   PIC X(01).
000210     05  VTH-LAST-REFRESH         PIC X(20).
000220     05  FILLER                   PIC X(49).
000230 
000240 01  VTH-RATE-DETAIL-VIEW REDEFINES VTH-RATE-FILE-RECORD.
000250     05  FILLER                   PIC X(01).
000260     05  VTH-FROM-CURRENCY        PIC X(05).
000270     05  VTH-TO-CURRENCY          PIC X(05).
000280     05  VTH-RATE-VALUE           PIC S9(7)V9(8).
000290     05  VTH-UPDATED-AT           PIC X(20).
000300     05  VTH-RATE-SOURCE          PIC X(20).
000310     05  FILLER                   PIC X(04).
000320 
000330*--------------------------------------------------------------
000340* WS-RATE-TABLE  -  WHOLE CACHE HELD IN MEMORY FOR THE RUN
000350*--------------------------------------------------------------
000360 01  WS-RATE-TABLE.
000370     05  WS-LAST-REFRESH          PIC X(20).
000380     05  WS-RATE-COUNT            PIC 9(4) COMP.
000390     05  WS-RATE-TABLE-DIRTY      PIC X(01) VALUE 'N'.
000400         88  WS-RATE-TABLE-CHANGED     VALUE 'Y'.
000410         88  WS-RATE-TABLE-UNCHANGED   VALUE 'N'.
000420     05  FILLER                   PIC X(02).
000430     05  WS-RATE-ENTRY OCCURS 200 TIMES
000440             INDEXED BY WS-RATE-IDX.
000450         10  WS-RATE-FROM         PIC X(05).
000460         10  WS-RATE-TO           PIC X(05).
000470         10  WS-RATE-VALUE        PIC S9(7)V9(8).
000480         10  WS-RATE-VALUE-X REDEFINES WS-RATE-VALUE
000490                                  PIC X(15).
000500         10  WS-RATE-UPDATED-AT   PIC X(20).
000510         10  WS-RATE-SOURCE       PIC X(20).
000520         10  FILLER               PIC X(04).
