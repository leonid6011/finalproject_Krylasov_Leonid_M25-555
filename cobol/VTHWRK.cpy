000010*----------------------------------------------------------------------
000020* VTHWRK   -  COMMON CALL/RESULT WORK AREA PASSED BY VTHMAIN TO EVERY
000030*          -  TRANSACTION SUBPROGRAM (VTHREGSR, VTHLOGSR, VTHRATSR,
000040*          -  VTHPORSR, VTHBUYSR, VTHSELSR, VTHUPDSR, VTHLSTSR) SO
000050*          -  EACH ONE RETURNS ITS OUTCOME AND REPORT LINES THE SAME
000060*          -  WAY.  SHOP STANDARD -- ONE SHARED LINKAGE SHAPE PER
000070*          -  FAMILY OF SERVICES, SAME IDEA AS THE OLD TPSTATUS BLOCK.
000080*----------------------------------------------------------------------
000090* MAINTENANCE HISTORY
000100* 1994-03-02 RTD  ORIGINAL, 2 REPORT LINES, NO ERROR-TYPE FIELD
000110* 1996-08-05 KLM  WIDENED TO 12 REPORT LINES FOR THE PORTFOLIO REPORT
000120* 1999-01-08 RTD  Y2K REVIEW -- NO DATE FIELDS HERE, NOTHING TO FIX
000130* 2004-11-03 HGV  WIDENED TO 50 REPORT LINES PER REQUEST VTH-514 --
000140*            12 WAS ENOUGH FOR A PORTFOLIO OR A BUY/ SELL
000150*            CONFIRMATION BUT VTHLSTSR PRINTS ONE LINE PER CACHED
000160*            RATE PAIR, AND THE 7-CODE CURRENCY REGISTRY CAN CACHE
000170*            UP TO 42 ORDERED PAIRS.
000180*----------------------------------------------------------------------
000190 
000200 01  VTH-CALL-WORK.
000210     05  VTH-CW-RESULT-FLAG           PIC X(01).
000220         88  VTH-CW-RESULT-OK              VALUE "Y".
000230         88  VTH-CW-RESULT-ERROR            VALUE "N".
000240     05  VTH-CW-LOGGED-IN-FLAG        PIC X(01).
000250         88  VTH-CW-IS-LOGGED-IN            VALUE "Y".
000260         88  VTH-CW-NOT-LOGGED-IN            VALUE "N".
000270     05  VTH-CW-CURRENT-USER-ID       PIC 9(06).
000280     05  VTH-CW-ERROR-TYPE            PIC X(20).
000290     05  VTH-CW-ERROR-MSG             PIC X(60).
000300     05  VTH-CW-REPORT-COUNT          PIC 9(02) COMP.
000310     05  VTH-CW-REPORT-AREA.
000320         10  VTH-CW-REPORT-ENTRY      PIC X(100) OCCURS 50 TIMES
000330                                      INDEXED BY VTH-CW-RPT-IDX.
000340     05  VTH-CW-REPORT-LINE-1 REDEFINES
000350         VTH-CW-REPORT-AREA           PIC X(100).
000360     05  FILLER                      PIC X(10).
