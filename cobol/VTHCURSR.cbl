000010*----------------------------------------------------------------------
000020* (c) 1994 VALUTATRADE DATA CENTER.  ALL RIGHTS RESERVED.
000030* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF VALUTATRADE.
000040* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000050* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000060*----------------------------------------------------------------------
000070* #IDENT  "@(#) vth/batch/VTHCURSR.cbl  $Revision: 1.9 $"
000080*----------------------------------------------------------------------
000090 
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VTHCURSR.
000120 AUTHOR.         R T DAVENPORT.
000130 INSTALLATION.   VALUTATRADE DATA CENTER.
000140 DATE-WRITTEN.   01/20/94.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL.
000170*----------------------------------------------------------------------
000180* CHANGE LOG
000190* DATE       WHO  REQUEST   DESCRIPTION
000200* ---------- ---- --------- ------------------------------------------
000210* 01/20/94   RTD  VTH-050   ORIGINAL CURRENCY VALIDATION ROUTINE, VTH-050 
000220*                           4 FIAT CODES (USD/EUR/GBP/RUB) ONLY.  VTH-050 
000230* 11/02/95   KLM  VTH-190   TIGHTENED LENGTH CHECK TO 2-5 CHARS,  VTH-190 
000240*                           SHOP STD PER DATA ADMIN MEMO 95-14.   VTH-190 
000250* 07/30/96   KLM  VTH-244   RETURN FULL CURRENCY-ENTRY TO CALLER  VTH-244 
000260*                           SO VTHPORSR CAN PRINT THE DISPLAY     VTH-244 
000270*                           NAME.                                 VTH-244 
000280* 09/22/97   KLM  VTH-301   NO FUNCTIONAL CHANGE, COMMENT CLEANUP.VTH-301 
000290* 01/05/99   RTD  VTH-360   Y2K REVIEW -- NO DATE FIELDS IN THIS  VTH-360 
000300*                           PROGRAM, NOTHING TO REMEDIATE.  SIGNEDVTH-360 
000310*                           OFF FOR MILLENNIUM COMPLIANCE.        VTH-360 
000320* 06/11/01   PDN  VTH-410   ADDED BTC/ETH/SOL PER CRYPTO PILOT, NOVTH-410 
000330*                           CODE CHANGE HERE -- TABLE-DRIVEN, SEE VTH-410 
000340*                           VTHCUR COPYBOOK.                      VTH-410 
000350* 02/14/03   PDN  VTH-455   REPLACED HAND-ROLLED UPPERCASE LOOP   VTH-455 
000360*                           WITH TRANSLATE TABLE FOR CONSISTENCY  VTH-455 
000370*                           W/ HASH ROUTINE IN VTHHASH.           VTH-455 
000380*----------------------------------------------------------------------
000390 
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.   VALUTATRADE-3090.
000430 OBJECT-COMPUTER.   VALUTATRADE-3090.
000440 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
000450                    CLASS LOWER-ALPHA IS "a" THRU "z"
000460                    CLASS UPPER-ALPHA IS "A" THRU "Z".
000470 
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500*----------------------------------------------------------------------
000510* STATIC CURRENCY REGISTRY (7 ENTRIES) -- SEE VTHCUR COPYBOOK
000520*----------------------------------------------------------------------
000530 COPY VTHCUR.
000540 
000550*----------------------------------------------------------------------
000560* WORK AREAS
000570*----------------------------------------------------------------------
000580 01  WS-WORK-AREAS.
000590     05  WS-WORK-CODE             PIC X(05).
000600     05  WS-WORK-CODE-TBL REDEFINES WS-WORK-CODE.
000610         10  WS-WORK-CODE-CHAR    PIC X(01) OCCURS 5 TIMES
000620                                  INDEXED BY WS-CHAR-IDX.
000630     05  WS-CODE-LEN              PIC 9(02) COMP.
000640     05  WS-I                     PIC 9(02) COMP.
000650     05  FILLER                   PIC X(08).
000660 
000670 01  LOGMSG.
000680     05  FILLER                   PIC X(10) VALUE "VTHCURSR:".
000690     05  LOGMSG-TEXT              PIC X(50).
000700 01  LOGMSG-LEN                   PIC S9(9) COMP-5.
000710 
000720 LINKAGE SECTION.
000730 01  LK-CUR-CODE                  PIC X(05).
000740 01  LK-CUR-VALID-FLAG            PIC X(01).
000750     88  LK-CUR-IS-VALID               VALUE "Y".
000760     88  LK-CUR-IS-INVALID             VALUE "N".
000770 01  LK-CUR-ENTRY.
000780     05  LK-CUR-NAME              PIC X(20).
000790     05  LK-CUR-TYPE              PIC X(01).
000800     05  LK-CUR-COUNTRY           PIC X(20).
000810     05  LK-CUR-ALGORITHM         PIC X(20).
000820     05  LK-CUR-MARKET-CAP        PIC 9(13)V9(02).
000830     05  LK-CUR-MCAP-X REDEFINES LK-CUR-MARKET-CAP
000840                                  PIC X(15).
000850 
000860 PROCEDURE DIVISION USING LK-CUR-CODE
000870                          LK-CUR-VALID-FLAG
000880                          LK-CUR-ENTRY.
000890  0100-MAIN.
000900      MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
000910      MOVE SPACES TO LK-CUR-ENTRY.
000920      SET LK-CUR-IS-INVALID TO TRUE.
000930      PERFORM 0200-NORMALIZE-CODE THRU 0200-EXIT.
000940      PERFORM 0300-CHECK-LENGTH THRU 0300-EXIT.
000950      IF LK-CUR-IS-INVALID
000960          GO TO 0900-EXIT.
000970      PERFORM 0400-SEARCH-TABLE THRU 0400-EXIT.
000980      GO TO 0900-EXIT.
000990 
001000  0200-NORMALIZE-CODE.
001010*    TRIM TRAILING SPACES ALREADY IMPLICIT IN PIC X(05);
001020*    FOLD LOWER CASE TO UPPER USING THE SHOP TRANSLATE TABLE.
001030      MOVE LK-CUR-CODE TO WS-WORK-CODE.
001040      INSPECT WS-WORK-CODE CONVERTING
001050          "abcdefghijklmnopqrstuvwxyz" TO
001060          "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001070  0200-EXIT.
001080      EXIT.
001090 
001100  0300-CHECK-LENGTH.
001110      MOVE ZERO TO WS-CODE-LEN.
001120      PERFORM 0310-COUNT-ONE-CHAR THRU 0310-EXIT
001130              VARYING WS-CHAR-IDX FROM 1 BY 1
001140              UNTIL WS-CHAR-IDX > 5.
001150      IF WS-CODE-LEN < 2 OR WS-CODE-LEN > 5
001160          MOVE "Code length invalid" TO LOGMSG-TEXT
001170          PERFORM 0800-USERLOG THRU 0800-EXIT
001180          SET LK-CUR-IS-INVALID TO TRUE
001190      END-IF.
001200  0300-EXIT.
001210      EXIT.
001220 
001230  0310-COUNT-ONE-CHAR.
001240      IF WS-WORK-CODE-CHAR (WS-CHAR-IDX) NOT = SPACE
001250          ADD 1 TO WS-CODE-LEN
001260      END-IF.
001270  0310-EXIT.
001280      EXIT.
001290 
001300  0400-SEARCH-TABLE.
001310      SET WS-CUR-IDX TO 1.
001320      SEARCH WS-CURRENCY-ENTRY
001330          AT END
001340              MOVE "Currency not found" TO LOGMSG-TEXT
001350              PERFORM 0800-USERLOG THRU 0800-EXIT
001360              SET LK-CUR-IS-INVALID TO TRUE
001370          WHEN WS-CUR-CODE (WS-CUR-IDX) = WS-WORK-CODE
001380              SET LK-CUR-IS-VALID TO TRUE
001390              MOVE WS-WORK-CODE     TO LK-CUR-CODE
001400              MOVE WS-CUR-NAME (WS-CUR-IDX)
001410                                    TO LK-CUR-NAME
001420              MOVE WS-CUR-TYPE (WS-CUR-IDX)
001430                                    TO LK-CUR-TYPE
001440              MOVE WS-CUR-COUNTRY (WS-CUR-IDX)
001450                                    TO LK-CUR-COUNTRY
001460              MOVE WS-CUR-ALGORITHM (WS-CUR-IDX)
001470                                    TO LK-CUR-ALGORITHM
001480              MOVE WS-CUR-MARKET-CAP (WS-CUR-IDX)
001490                                    TO LK-CUR-MARKET-CAP
001500      END-SEARCH.
001510  0400-EXIT.
001520      EXIT.
001530 
001540  0800-USERLOG.
001550      DISPLAY LOGMSG-TEXT UPON CONSOLE.
001560  0800-EXIT.
001570      EXIT.
001580 
001590  0900-EXIT.
001600      EXIT PROGRAM.
