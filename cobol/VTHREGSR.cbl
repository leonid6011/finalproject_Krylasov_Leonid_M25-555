000010*----------------------------------------------------------------------
000020* (c) 2003 VALUTATRADE DATA CENTER.  ALL RIGHTS RESERVED.
000030* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF VALUTATRADE.
000040* THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000050* INTENDED PUBLICATION OF SUCH SOURCE CODE.
000060*----------------------------------------------------------------------
000070* #IDENT  "@(#) vth/batch/VTHREGSR.cbl  $Revision: 1.14 $"
000080*----------------------------------------------------------------------
000090 
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     VTHREGSR.
000120 AUTHOR.         R T DAVENPORT.
000130 INSTALLATION.   VALUTATRADE DATA CENTER.
000140 DATE-WRITTEN.   02/11/94.
000150 DATE-COMPILED.
000160 SECURITY.       CONFIDENTIAL.
000170*----------------------------------------------------------------------
000180* CHANGE LOG
000190* DATE       WHO  REQUEST   DESCRIPTION
000200* ---------- ---- --------- ------------------------------------------
000210* 02/11/94   RTD  VTH-052   ORIGINAL, ADAPTED FROM THE GENERIC    VTH-052 
000220*                           ECHO SERVICE SKELETON --              VTH-052 
000230*                           RECEIVE/VALIDATE/ RESPOND SHAPE KEPT, VTH-052 
000240*                           REAL VALIDATION ADDED.                VTH-052 
000250* 05/09/94   RTD  VTH-061   NEW USER GETS A STARTING USD WALLET,  VTH-061 
000260*                           OPENING BALANCE FROM WS-INITIAL-      VTH-061 
000270*                           BALANCE.                              VTH-061 
000280* 11/02/95   KLM  VTH-192   REJECT DUPLICATE USERNAME (CASE-      VTH-192 
000290*                           SENSITIVE COMPARE PER DATA ADMIN MEMO VTH-192 
000300*                           95-14).                               VTH-192 
000310* 07/30/96   KLM  VTH-247   SALT GENERATOR NO LONGER SEEDED FROM  VTH-247 
000320*                           SYSTEM CLOCK ALONE -- MIXED IN THE NEWVTH-247 
000330*                           USER ID SO TWO REGISTRATIONS IN THE   VTH-247 
000340*                           SAME CLOCK TICK DO NOT SHARE A SALT.  VTH-247 
000350* 09/22/97   KLM  VTH-304   PASSWORD MINIMUM LENGTH RAISED TO 4   VTH-304 
000360*                           PER SECURITY REVIEW 97-03.            VTH-304 
000370* 01/05/99   RTD  VTH-363   Y2K REVIEW -- REG-DATE BUILT FROM     VTH-363 
000380*                           ACCEPT FROM DATE YYYYMMDD (4-DIGIT    VTH-363 
000390*                           YEAR), NO WINDOWING LOGIC PRESENT.    VTH-363 
000400*                           PASSED.                               VTH-363 
000410* 06/14/01   PDN  VTH-413   NO FUNCTIONAL CHANGE, RECOMPILED UNDERVTH-413 
000420*                           NEW SHOP STANDARD COPYRIGHT BANNER.   VTH-413 
000430* 02/14/03   PDN  VTH-458   HASHED-PASSWORD NOW COMPUTED BY THE   VTH-458 
000440*                           SHARED VTHHASH SUBPROGRAM (SEE AUDIT  VTH-458 
000450*                           FINDING 2003-014) INSTEAD OF INLINE   VTH-458 
000460*                           CODE.                                 VTH-458 
000470*----------------------------------------------------------------------
000480 
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.   VALUTATRADE-3090.
000520 OBJECT-COMPUTER.   VALUTATRADE-3090.
000530 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000540 
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570*----------------------------------------------------------------------
000580* SHOP-STANDARD STARTING BALANCE FOR A NEW USER'S USD WALLET
000590*----------------------------------------------------------------------
000600 77  WS-INITIAL-BALANCE            PIC S9(11)V9(4) VALUE 50000.0000.
000610 77  WS-MIN-PASSWORD-LEN           PIC 9(02) COMP VALUE 4.
000620 
000630 01  WS-WORK-AREAS.
000640     05  WS-USERNAME               PIC X(20).
000650     05  WS-PASSWORD               PIC X(20).
000660     05  WS-PASSWORD-LEN           PIC 9(02) COMP.
000670     05  WS-NEW-ID                 PIC 9(06).
000680     05  WS-MAX-ID                 PIC 9(06).
000690     05  WS-DIGEST                 PIC X(64).
000700     05  WS-DUP-FOUND-FLAG         PIC X(01).
000710         88  WS-DUP-FOUND               VALUE "Y".
000720     05  FILLER                    PIC X(05).
000730 
000740*----------------------------------------------------------------------
000750* SALT GENERATOR WORK AREA -- SAME 31/17 ACCUMULATOR IDEA AS VTHHASH,
000760* SEEDED FROM THE CLOCK AND THE NEW USER ID.  (REDEFINES 1 OF 2)
000770*----------------------------------------------------------------------
000780 01  WS-HEX-LITERAL                  PIC X(16) VALUE
000790         "0123456789ABCDEF".
000800 01  WS-HEX-TABLE REDEFINES WS-HEX-LITERAL.
000810     05  WS-HEX-CHAR               PIC X(01) OCCURS 16 TIMES
000820                                   INDEXED BY WS-HEX-IDX.
000830 01  WS-SALT-OUT                   PIC X(08).
000840 01  WS-SALT-ACCUM                 PIC S9(09) COMP.
000850 01  WS-SALT-POS                   PIC 9(02) COMP.
000860 01  WS-SALT-NIBBLE                PIC 9(02) COMP.
000870 01  WS-SALT-DIGIT-IDX             PIC 9(02) COMP.
000880 
000890*----------------------------------------------------------------------
000900* REGISTRATION TIMESTAMP -- ACCEPT FROM DATE/TIME, ASSEMBLED BY HAND
000910* (NO INTRINSIC FUNCTIONS PER SHOP STANDARD).  (REDEFINES 2 OF 2)
000920*----------------------------------------------------------------------
000930 01  WS-TODAY                      PIC 9(08).
000940 01  WS-TODAY-PARTS REDEFINES WS-TODAY.
000950     05  WS-TODAY-YYYY             PIC 9(04).
000960     05  WS-TODAY-MM               PIC 9(02).
000970     05  WS-TODAY-DD               PIC 9(02).
000980 01  WS-NOW                        PIC 9(08).
000990 01  WS-NOW-PARTS REDEFINES WS-NOW.
001000     05  WS-NOW-HH                 PIC 9(02).
001010     05  WS-NOW-MM                 PIC 9(02).
001020     05  WS-NOW-SS                 PIC 9(02).
001030     05  WS-NOW-HH100              PIC 9(02).
001040 01  WS-REG-DATE-OUT               PIC X(19).
001050 
001060 LINKAGE SECTION.
001070 COPY VTHTXN.
001080 COPY VTHUSR.
001090 COPY VTHWAL.
001100 COPY VTHWRK.
001110 COPY VTHLOG.
001120 
001130 PROCEDURE DIVISION USING VTH-TRANSACTION-RECORD
001140                          WS-USER-TABLE
001150                          WS-WALLET-TABLE
001160                          VTH-CALL-WORK
001170                          VTH-LOG-FIELDS.
001180  0100-MAIN.
001190      SET VTH-CW-RESULT-OK TO TRUE.
001200      MOVE SPACES TO VTH-LOG-FIELDS.
001210      MOVE "REGISTER" TO VTH-LOG-ACTION.
001220      MOVE VTH-TXN-USERNAME TO WS-USERNAME VTH-LOG-USER.
001230      MOVE VTH-TXN-PASSWORD TO WS-PASSWORD.
001240      PERFORM 0200-CHECK-USERNAME THRU 0200-EXIT.
001250      IF VTH-CW-RESULT-OK
001260          PERFORM 0300-CHECK-PASSWORD THRU 0300-EXIT.
001270      IF VTH-CW-RESULT-OK
001280          PERFORM 0400-CHECK-DUPLICATE THRU 0400-EXIT.
001290      IF VTH-CW-RESULT-ERROR
001300          PERFORM 0800-LOG-ERROR THRU 0800-EXIT
001310          GO TO 0900-EXIT.
001320      PERFORM 0500-ASSIGN-NEW-ID THRU 0500-EXIT.
001330      PERFORM 0600-BUILD-USER-REC THRU 0600-EXIT.
001340      PERFORM 0700-ADD-STARTING-WALLET THRU 0700-EXIT.
001350      STRING "Registered user " DELIMITED BY SIZE
001360             WS-USERNAME          DELIMITED BY SPACE
001370             " as id "            DELIMITED BY SIZE
001380             WS-NEW-ID            DELIMITED BY SIZE
001390             INTO VTH-CW-REPORT-LINE-1.
001400      MOVE 1 TO VTH-CW-REPORT-COUNT.
001410      MOVE "OK   " TO VTH-LOG-RESULT.
001420      GO TO 0900-EXIT.
001430 
001440  0200-CHECK-USERNAME.
001450      IF WS-USERNAME = SPACES
001460          MOVE "ValidationError" TO VTH-CW-ERROR-TYPE
001470          MOVE "username must not be blank" TO VTH-CW-ERROR-MSG
001480          SET VTH-CW-RESULT-ERROR TO TRUE
001490      END-IF.
001500  0200-EXIT.
001510      EXIT.
001520 
001530  0300-CHECK-PASSWORD.
001540      MOVE ZERO TO WS-PASSWORD-LEN.
001550      INSPECT WS-PASSWORD TALLYING WS-PASSWORD-LEN
001560              FOR CHARACTERS BEFORE INITIAL SPACE.
001570      IF WS-PASSWORD-LEN < WS-MIN-PASSWORD-LEN
001580          MOVE "ValidationError" TO VTH-CW-ERROR-TYPE
001590          MOVE "password must be at least 4 characters"
001600                                        TO VTH-CW-ERROR-MSG
001610          SET VTH-CW-RESULT-ERROR TO TRUE
001620      END-IF.
001630  0300-EXIT.
001640      EXIT.
001650 
001660  0400-CHECK-DUPLICATE.
001670      MOVE "N" TO WS-DUP-FOUND-FLAG.
001680      SET WS-USER-IDX TO 1.
001690      SEARCH WS-USER-ENTRY
001700          AT END
001710              MOVE "N" TO WS-DUP-FOUND-FLAG
001720          WHEN WS-USER-IDX <= WS-USER-COUNT AND
001730               WS-USER-NAME (WS-USER-IDX) = WS-USERNAME
001740              MOVE "Y" TO WS-DUP-FOUND-FLAG
001750      END-SEARCH.
001760      IF WS-DUP-FOUND
001770          MOVE "DuplicateUser" TO VTH-CW-ERROR-TYPE
001780          STRING "username " DELIMITED BY SIZE
001790                 WS-USERNAME    DELIMITED BY SPACE
001800                 " already exists" DELIMITED BY SIZE
001810                 INTO VTH-CW-ERROR-MSG
001820          SET VTH-CW-RESULT-ERROR TO TRUE
001830      END-IF.
001840  0400-EXIT.
001850      EXIT.
001860 
001870  0500-ASSIGN-NEW-ID.
001880      MOVE ZERO TO WS-MAX-ID.
001890      PERFORM 0510-CHECK-ONE-ID THRU 0510-EXIT
001900              VARYING WS-USER-IDX FROM 1 BY 1
001910              UNTIL WS-USER-IDX > WS-USER-COUNT.
001920      COMPUTE WS-NEW-ID = WS-MAX-ID + 1.
001930  0500-EXIT.
001940      EXIT.
001950 
001960  0510-CHECK-ONE-ID.
001970      IF WS-USER-ID (WS-USER-IDX) > WS-MAX-ID
001980          MOVE WS-USER-ID (WS-USER-IDX) TO WS-MAX-ID
001990      END-IF.
002000  0510-EXIT.
002010      EXIT.
002020 
002030  0600-BUILD-USER-REC.
002040      PERFORM 0610-GENERATE-SALT THRU 0610-EXIT.
002050      CALL "VTHHASH" USING WS-PASSWORD WS-SALT-OUT WS-DIGEST.
002060      ACCEPT WS-TODAY FROM DATE YYYYMMDD.
002070      ACCEPT WS-NOW   FROM TIME.
002080      STRING WS-TODAY-YYYY DELIMITED BY SIZE "-" DELIMITED BY SIZE
002090             WS-TODAY-MM   DELIMITED BY SIZE "-" DELIMITED BY SIZE
002100             WS-TODAY-DD   DELIMITED BY SIZE "T" DELIMITED BY SIZE
002110             WS-NOW-HH     DELIMITED BY SIZE ":" DELIMITED BY SIZE
002120             WS-NOW-MM     DELIMITED BY SIZE ":" DELIMITED BY SIZE
002130             WS-NOW-SS     DELIMITED BY SIZE
002140             INTO WS-REG-DATE-OUT.
002150      ADD 1 TO WS-USER-COUNT.
002160      SET WS-USER-IDX TO WS-USER-COUNT.
002170      MOVE WS-NEW-ID     TO WS-USER-ID (WS-USER-IDX).
002180      MOVE WS-USERNAME   TO WS-USER-NAME (WS-USER-IDX).
002190      MOVE WS-DIGEST     TO WS-USER-HASH (WS-USER-IDX).
002200      MOVE WS-SALT-OUT   TO WS-USER-SALT (WS-USER-IDX).
002210      MOVE WS-REG-DATE-OUT TO WS-USER-REGDATE (WS-USER-IDX).
002220      SET WS-USER-TABLE-CHANGED TO TRUE.
002230  0600-EXIT.
002240      EXIT.
002250 
002260  0610-GENERATE-SALT.
002270*    DETERMINISTIC SALT -- CLOCK TICKS MIXED WITH THE NEW USER ID SO
002280*    TWO REGISTRATIONS IN THE SAME TICK STILL DIFFER (SEE VTH-247).
002290      ACCEPT WS-NOW FROM TIME.
002300      COMPUTE WS-SALT-ACCUM = WS-NOW + (WS-NEW-ID * 7).
002310      PERFORM 0620-EMIT-ONE-NIBBLE THRU 0620-EXIT
002320              VARYING WS-SALT-POS FROM 1 BY 1 UNTIL WS-SALT-POS > 8.
002330  0610-EXIT.
002340      EXIT.
002350 
002360  0620-EMIT-ONE-NIBBLE.
002370      COMPUTE WS-SALT-ACCUM = WS-SALT-ACCUM * 31 + WS-SALT-POS.
002380      DIVIDE WS-SALT-ACCUM BY 16 GIVING WS-SALT-DIGIT-IDX
002390              REMAINDER WS-SALT-NIBBLE.
002400      ADD 1 TO WS-SALT-NIBBLE.
002410      MOVE WS-HEX-CHAR (WS-SALT-NIBBLE)
002420              TO WS-SALT-OUT (WS-SALT-POS:1).
002430  0620-EXIT.
002440      EXIT.
002450 
002460  0700-ADD-STARTING-WALLET.
002470      ADD 1 TO WS-WALLET-COUNT.
002480      SET WS-WALLET-IDX TO WS-WALLET-COUNT.
002490      MOVE WS-NEW-ID          TO WS-WALLET-USER-ID (WS-WALLET-IDX).
002500      MOVE "USD  "            TO WS-WALLET-CURRENCY (WS-WALLET-IDX).
002510      MOVE WS-INITIAL-BALANCE TO WS-WALLET-BALANCE (WS-WALLET-IDX).
002520      SET WS-WALLET-TABLE-CHANGED TO TRUE.
002530  0700-EXIT.
002540      EXIT.
002550 
002560  0800-LOG-ERROR.
002570      MOVE "ERROR" TO VTH-LOG-RESULT.
002580      MOVE VTH-CW-ERROR-TYPE TO VTH-LOG-ERR-TYPE.
002590      MOVE VTH-CW-ERROR-MSG  TO VTH-LOG-ERR-MSG.
002600  0800-EXIT.
002610      EXIT.
002620 
002630  0900-EXIT.
002640      EXIT PROGRAM.
